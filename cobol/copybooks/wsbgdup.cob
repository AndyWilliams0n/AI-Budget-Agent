000010*********************************************
000020*                                          
000030*  Print Line - Duplicate-Removal Report
000040*     One line per outgoing record removed 
000050*     by BG030 off the outgoings ledger.    
000060*                                          
000070*********************************************
000080*
000090*14/01/26 gdc - Created.
000100*
000110 01  BG-Dup-Print-Line.
000120     03  DRP-Record-Id        pic z(4)9.
000130     03  filler               pic x(03) value spaces.
000140     03  DRP-Merchant         pic x(40).
000150     03  filler               pic x(03) value spaces.
000160     03  DRP-Amount           pic z,zzz,zz9.99.
000170     03  filler               pic x(03) value spaces.
000180     03  DRP-Day-Of-Month     pic z9.
000190     03  filler               pic x(03) value spaces.
000200     03  DRP-Reason           pic x(20).
000210     03  filler               pic x(09).
