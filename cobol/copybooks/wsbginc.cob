000010********************************************
000020*                                          
000030*  Record Definition For Income Ledger
000040*     Uses Inc-Record-Id as key - sequential file
000050*                                          
000060********************************************
000070* File size 202 bytes.
000080*
000090*14/01/26 gdc - Created.
000100*
000110 01  INC-Record.
000120     03  INC-Record-Id       pic 9(5)    comp.
000130     03  INC-Transaction-No  pic x(10).
000140     03  INC-Day-Of-Month    pic 99.
000150     03  INC-Full-Date       pic 9(8)    comp.
000160     03  INC-Account         pic x(20).
000170     03  INC-Amount          pic 9(7)v99 comp-3.
000180     03  INC-Subcategory     pic x(20).
000190     03  INC-Memo            pic x(60).
000200     03  INC-Source-Name         pic x(60).
000210     03  INC-Occurrence-Cnt  pic 9(3)    comp.
000220     03  INC-Months-Present  pic 99      comp.
000230     03  INC-Consistent-Flag pic x.
000240         88  INC-Is-Consistent    value "Y".
000250         88  INC-Not-Consistent   value "N".
000260     03  filler                pic x(11).
