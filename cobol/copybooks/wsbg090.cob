000010*********************************************
000020*                                          
000030*  Linkage Parameters For BG090            
000040*     Payee Name Similarity Ratio          
000050*                                          
000060*********************************************
000070*
000080*14/01/26 gdc - Created.
000090*
000100 01  BG090-Linkage.
000110     03  BG090-Name-1           pic x(60).
000115     03  BG090-Name-1-Keyed redefines BG090-Name-1.
000116         05  BG090-Name-1-Lead  pic x(10).
000117         05  filler             pic x(50).
000120     03  BG090-Name-2           pic x(60).
000130     03  BG090-Ratio-Pct        pic 999    comp.
000140     03  filler                 pic x(09).
000150*
000160*Name-1-Lead is the same 10/50 split the outgoing
000170*programs use on their own name fields - kept here so
000180*a dump of this area reads the first part of the payee
000190*name without wading through all 60 bytes.
