000010*********************************************
000020*                                          
000030*  Record Definition For Budget Statistics
000040*     One record only - written/rewritten  
000050*     each run by BG010, read by BG020.    
000060*                                          
000070*********************************************
000080* File size 120 bytes.
000090*
000100*14/01/26 gdc - Created.
000110*21/01/26 gdc - Added Num-Months up front for averaging.
000120*
000130 01  BG-Statistics-Record.
000140     03  STAT-Num-Months          pic 99      comp.
000150     03  STAT-Total-Outgoings     pic 9(9)v99 comp-3.
000160     03  STAT-Total-Income        pic 9(9)v99 comp-3.
000170     03  STAT-Total-Purchases     pic 9(9)v99 comp-3.
000180     03  STAT-Total-Spent         pic 9(9)v99 comp-3.
000190     03  STAT-Net-Position        pic s9(9)v99 comp-3.
000200     03  STAT-Avg-Mon-Outgoings   pic 9(9)v99 comp-3.
000210     03  STAT-Avg-Mon-Income      pic 9(9)v99 comp-3.
000220     03  STAT-Avg-Mon-Purchases   pic 9(9)v99 comp-3.
000230     03  STAT-Avg-Mon-Spent       pic 9(9)v99 comp-3.
000240     03  STAT-Num-Out-Txns        pic 9(5)    comp.
000250     03  STAT-Num-Inc-Txns        pic 9(5)    comp.
000260     03  STAT-Num-Pur-Txns        pic 9(5)    comp.
000270     03  filler                   pic x(18).
