000010*********************************************
000020*                                          
000030*  Working Storage - Budget Calling Data
000040*     Shared between BG010/BG020/BG030 for  
000050*     termination codes and month counts.   
000060*                                          
000070*********************************************
000080*
000090*14/01/26 gdc - Created.
000100*29/01/26 gdc - Added Months-Processed, needed
000110*               by BG020 for multi-month avgs.
000120*
000130 01  BG-Calling-Data.
000140     03  BG-Called         pic x(8).
000150     03  BG-Caller         pic x(8).
000160     03  BG-Term-Code      pic 99      comp.
000170         88  BG-Term-Normal      value 0.
000180         88  BG-Term-Open-Error  value 1.
000190         88  BG-Term-No-Data     value 2.
000200     03  BG-Months-Processed pic 99     comp.
000210     03  filler            pic x(10).
