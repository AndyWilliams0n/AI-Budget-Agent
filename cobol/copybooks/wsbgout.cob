000010********************************************
000020*                                          
000030*  Record Definition For Outgoings Ledger
000040*     Uses Out-Record-Id as key - sequential file
000050*                                          
000060********************************************
000070* File size 202 bytes.
000080*
000090*14/01/26 gdc - Created.
000100*
000110 01  OUT-Record.
000120     03  OUT-Record-Id       pic 9(5)    comp.
000130     03  OUT-Transaction-No  pic x(10).
000140     03  OUT-Day-Of-Month    pic 99.
000150     03  OUT-Full-Date       pic 9(8)    comp.
000160     03  OUT-Account         pic x(20).
000170     03  OUT-Amount          pic 9(7)v99 comp-3.
000180     03  OUT-Subcategory     pic x(20).
000190     03  OUT-Memo            pic x(60).
000200     03  OUT-Merchant-Name         pic x(60).
000210     03  OUT-Occurrence-Cnt  pic 9(3)    comp.
000220     03  OUT-Months-Present  pic 99      comp.
000230     03  OUT-Consistent-Flag pic x.
000240         88  OUT-Is-Consistent    value "Y".
000250         88  OUT-Not-Consistent   value "N".
000260     03  filler                pic x(11).
