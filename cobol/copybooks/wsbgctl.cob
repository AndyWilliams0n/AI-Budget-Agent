000010**************************************************
000020*                                                  
000030*  Working Storage - Budget Batch Control Block    
000040*  Categorisation, dedup & consistency constants   
000050*                                                  
000060**************************************************
000070* Size approx 310 bytes, padded to 512 by filler.
000080*
000090*THESE TABLE ENTRIES AND CONSTANTS COME STRAIGHT
000100*OUT OF THE SPEC HANDED DOWN BY THE BUDGET OWNER -
000110*DO NOT RE-ORDER THE SUBCAT LISTS, SEARCH RELIES ON
000120*STRAIGHT LINEAR ORDER, NOT ANY SORT SEQUENCE.
000130*
000140*14/01/26 gdc - Created for Budget Statement batch.
000150*22/01/26 gdc - Added Consistency-Min-Mon floor.
000160*02/02/26 mjp - Tolerance floor chgd from literal to
000170*               named constant after BG-0114 query.
000180*
000190 01  BG-Control-Record.
000200     03  BG-Ctl-Outgoing-Subcat-List.
000210         05  filler             pic x(20) value "Direct Debit".
000220         05  filler             pic x(20) value "Bill Payment".
000230         05  filler             pic x(20) value "Standing Order".
000240         05  filler             pic x(20) value "Credit Payment".
000250     03  BG-Ctl-Outgoing-Subcat-Tab redefines
000260                             BG-Ctl-Outgoing-Subcat-List.
000270         05  BG-Ctl-Out-Subcat  pic x(20) occurs 4
000280                                      indexed by BG-Out-Ix.
000290*
000300     03  BG-Ctl-Purchase-Subcat-List.
000310         05  filler             pic x(20) value "Debit".
000320         05  filler             pic x(20) value "Card Purchase".
000330     03  BG-Ctl-Purchase-Subcat-Tab redefines
000340                             BG-Ctl-Purchase-Subcat-List.
000350         05  BG-Ctl-Pur-Subcat  pic x(20) occurs 2
000360                                      indexed by BG-Pur-Ix.
000370*
000380     03  BG-Ctl-Income-Subcat-List.
000390         05  filler             pic x(20) value "Counter Credit".
000400         05  filler             pic x(20) value "Unpaid".
000410     03  BG-Ctl-Income-Subcat-Tab redefines
000420                             BG-Ctl-Income-Subcat-List.
000430         05  BG-Ctl-Inc-Subcat  pic x(20) occurs 2
000440                                      indexed by BG-Inc-Ix.
000450*
000460* Salary watch-line, descriptive only - a note on the run
000470* log for the bookkeeper, does not alter routing in any way.
000480     03  BG-Ctl-Salary-Watch    pic 9(7)v99 comp-3
000490                                            value 1000.00.
000500*
000510* Duplicate outgoing test tolerances.
000520     03  BG-Ctl-Simil-Pct-Min   pic 999     comp value 85.
000530     03  BG-Ctl-Day-Close-Tol   pic 99      comp value 3.
000540     03  BG-Ctl-Amt-Tol-Pct     pic 999     comp value 7.
000550     03  BG-Ctl-Amt-Tol-Floor   pic 9(5)v99 comp-3
000560                                            value 1.00.
000570*
000580* Cross-month consistency presence test.
000590     03  BG-Ctl-Consist-Max-N   pic 99      comp value 3.
000600     03  BG-Ctl-Consist-Pct     pic 999     comp value 70.
000610     03  BG-Ctl-Consist-Min-Mon pic 99      comp value 2.
000620     03  filler                 pic x(30).
