000010*********************************************
000020*                                          
000030*  Linkage Parameters For BG040            
000040*     Date Validate / Convert / Day-Serial 
000050*                                          
000060*********************************************
000070*
000080*14/01/26 gdc - Created.
000090*28/01/26 gdc - Added Day-Serial for the day-
000100*               close test across month ends.
000110*
000120 01  BG040-Linkage.
000130     03  BG040-Date-Text        pic x(10).
000140     03  filler  redefines  BG040-Date-Text.
000150         05  BG040-Dd           pic 99.
000160         05  filler             pic x.
000170         05  BG040-Mm           pic 99.
000180         05  filler             pic x.
000190         05  BG040-Ccyy         pic 9(4).
000200         05  filler redefines BG040-Ccyy.
000210             07  BG040-Cc       pic 99.
000220             07  BG040-Yy       pic 99.
000230     03  BG040-Date-Bin         pic 9(8)   comp.
000240     03  BG040-Day-Serial       pic 9(9)   comp.
000250     03  BG040-Day-Of-Month     pic 99.
000260     03  BG040-Valid-Flag       pic x.
000270         88  BG040-Is-Valid         value "Y".
000280         88  BG040-Is-Blank         value "B".
000290         88  BG040-Is-Invalid       value "N".
000300     03  filler                 pic x(08).
