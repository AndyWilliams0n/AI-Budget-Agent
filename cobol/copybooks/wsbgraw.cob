000010********************************************
000020*                                          
000030*  Record Definition For Raw Transaction   
000040*              Ledger File (BGRAWLDG)      
000050*     Written in input order, one per      
000060*     successfully parsed statement row.   
000070*                                          
000080********************************************
000090* File size 135 bytes.
000100*
000110*14/01/26 gdc - Created.
000120*
000130 01  BG-Raw-Record.
000140     03  RAW-Transaction-No     pic x(10).
000150* Raw-Date held as ccyymmdd, binary.
000160     03  RAW-Date               pic 9(8)   comp.
000170     03  RAW-Account            pic x(20).
000180     03  RAW-Amount             pic 9(7)v99 comp-3.
000190     03  RAW-Subcategory        pic x(20).
000200     03  RAW-Memo               pic x(60).
000210     03  filler                 pic x(15).
