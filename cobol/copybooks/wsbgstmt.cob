000010********************************************
000020*                                          
000030*  Working Storage For Statement Input Row 
000040*     One row parsed from the monthly       
000050*     bank-statement file (STMTIN)          
000060*                                          
000070********************************************
000080* Matches the Number/Date/Account/Amount/
000090* Subcategory/Memo columns of the delimited
000100* statement line after UNSTRING at bg010.
000110*
000120*14/01/26 gdc - Created.
000130*19/01/26 gdc - Added Stmt-Valid-Flag, was using
000140*               88 on Stmt-Amount-Raw, wrong.
000150*
000160 01  BG-Statement-Record.
000170     03  STMT-Transaction-No    pic x(10).
000180     03  STMT-Date-Raw          pic x(10).
000190     03  STMT-Date-Broken  redefines STMT-Date-Raw.
000200         05  STMT-Date-Day      pic 99.
000210         05  filler             pic x.
000220         05  STMT-Date-Month    pic 99.
000230         05  filler             pic x.
000240         05  STMT-Date-Year     pic 9(4).
000250     03  STMT-Date-Numeric      pic 9(8)   comp.
000260     03  STMT-Day-Of-Month      pic 99.
000270     03  STMT-Account           pic x(20).
000280     03  STMT-Amount-Raw        pic x(15).
000290     03  STMT-Amount            pic 9(7)v99 comp-3.
000300     03  STMT-Subcategory       pic x(20).
000310     03  STMT-Memo              pic x(60).
000320     03  STMT-Valid-Flag        pic x.
000330         88  STMT-Is-Valid          value "Y".
000340         88  STMT-Is-Skipped        value "S".
000350         88  STMT-Is-Rejected       value "R".
000360     03  filler                 pic x(09).
