000010*********************************************
000020*                                          
000030*  Record Definition For Purchases Ledger
000040*     Uses Pur-Record-Id as key - sequential file
000050*                                          
000060*********************************************
000070* File size 202 bytes.
000080*
000090*14/01/26 gdc - Created.
000100*04/02/26 gdc - Kept same shape as OUT/INC so a later
000110*               merge of the three ledgers needs no conv.
000120*
000130 01  PUR-Record.
000140     03  PUR-Record-Id       pic 9(5)    comp.
000150     03  PUR-Transaction-No  pic x(10).
000160     03  PUR-Day-Of-Month    pic 99.
000170     03  PUR-Full-Date       pic 9(8)    comp.
000180     03  PUR-Account         pic x(20).
000190     03  PUR-Amount          pic 9(7)v99 comp-3.
000200     03  PUR-Subcategory     pic x(20).
000210     03  PUR-Memo            pic x(60).
000220     03  PUR-Merchant-Name         pic x(60).
000230     03  PUR-Occurrence-Cnt  pic 9(3)    comp.
000240     03  PUR-Months-Present  pic 99      comp.
000250     03  PUR-Consistent-Flag pic x.
000260         88  PUR-Is-Consistent    value "Y".
000270         88  PUR-Not-Consistent   value "N".
000280     03  filler                pic x(11).
