000010*****************************************************************
000020*                                                                
000030*              Budget Statement Batch - Summary Report           
000040*                                                                
000050*****************************************************************
000060*
000070 identification           division.
000080*=================================
000090*
000100 program-id.              bg020.
000110*
000120 author.                  G D Chapman.
000130 installation.            Applewood Computers.
000140 date-written.            03/09/1989.
000150 date-compiled.           
000160 security.                Confidential - Applewood Computers.
000170*
000180*Remarks.                 Prints the Budget Statement summary
000190*                         report - Outgoings, Purchases and
000200*                         Income sections each sorted by amount
000210*                         descending, followed by the
000220*                         comprehensive statistics section.
000230*                         Reads the three category ledgers and
000240*                         the one-record statistics file written
000250*                         by bg010.  Report Writer, same shape
000260*                         as the old vacation-report printer
000270*                         this was grown from.
000280*
000290*Called Modules.          None.
000300*Files used.              BGOUTLDG - outgoings ledger, in
000310*                         BGINCLDG - income ledger, in
000320*                         BGPURLDG - purchases ledger, in
000330*                         BGSTATS  - statistics record, in
000340*                         BGSUMRPT - summary report, out
000350*
000360*Error messages used.
000370*Program specific.        BG010 - BG012.
000380*
000390*Change-Log.
000400*===========                                                   BG-TKT
000410*03/09/89 gdc - 1.00 Created - one-page overdraft-watch print,    BG-0006 
000420*               forerunner of this report.                        BG-0006 
000430*30/01/91 vbc - 1.01 Added a second page for the quarterly        BG-0019 
000440*               figures once the quarterly run came in.           BG-0019 
000450*19/11/98 mjp - 1.02 Y2K housekeeping pass - run date field       BG-0098 
000460*               widened to take a 4-digit year in the heading.    BG-0098 
000470*21/01/26 gdc - 2.00 Rebuilt in full as the Budget Statement      BG-0142 
000480*               summary print - three sorted sections plus        BG-0142 
000490*               the comprehensive statistics block, reads the     BG-0142 
000500*               new ledgers and stats record off bg010.           BG-0142 
000510*04/02/26 gdc - 2.01 Average-monthly line now only prints on      BG-0146 
000520*               multi-month runs, per query from V Coen.          BG-0146 
000530*
000540*****    ****    ****    ****    ****    ****    ****    ****
000550*
000560 environment              division.
000570*=================================
000580*
000590 configuration            section.
000600 special-names.
000610     C01 is TOP-OF-FORM.
000620     class  BG-ALPHA-CLASS is "A" thru "Z".
000630     switch-1 is BG-TEST-SWITCH on status is BG-TEST-ON
000640                                 off status is BG-TEST-OFF.
000650*
000660 input-output             section.
000670 file-control.
000680     select  Out-File      assign  "BGOUTLDG"
000690                           organization  sequential
000700                           status  BG-Out-Status.
000710     select  Inc-File      assign  "BGINCLDG"
000720                           organization  sequential
000730                           status  BG-Inc-Status.
000740     select  Pur-File      assign  "BGPURLDG"
000750                           organization  sequential
000760                           status  BG-Pur-Status.
000770     select  Stat-File     assign  "BGSTATS"
000780                           organization  sequential
000790                           status  BG-Stat-Status.
000800     select  Print-File    assign  "BGSUMRPT"
000810                           organization  line sequential
000820                           status  BG-Print-Status.
000830*
000840 data                     division.
000850*=================================
000860*
000870 file                     section.
000880*
000890 fd  Out-File.
000900 copy "wsbgout.cob".
000910 fd  Inc-File.
000920 copy "wsbginc.cob".
000930 fd  Pur-File.
000940 copy "wsbgpur.cob".
000950 fd  Stat-File.
000960 copy "wsbgstat.cob".
000970*
000980 fd  Print-File
000990     report is  BG-Summary-Report.
001000*
001010 working-storage          section.
001020*---------------------------------
001030*
001040 01  WS-File-Status.
001050     03  BG-Out-Status       pic xx.
001060         88  BG-Out-Ok           value "00".
001070         88  BG-Out-Eof          value "10".
001080     03  BG-Inc-Status       pic xx.
001090         88  BG-Inc-Ok           value "00".
001100         88  BG-Inc-Eof          value "10".
001110     03  BG-Pur-Status       pic xx.
001120         88  BG-Pur-Ok           value "00".
001130         88  BG-Pur-Eof          value "10".
001140     03  BG-Stat-Status      pic xx.
001150         88  BG-Stat-Ok          value "00".
001160     03  BG-Print-Status     pic xx.
001170         88  BG-Print-Ok         value "00".
001180     03  filler              pic x(04).
001190*
001200 01  WS-Page-Control.
001210     03  WS-Page-Lines       pic 99      comp   value 54.
001220     03  filler              pic x(02).
001230*
001240*Statistics record pulled in whole, read once, held for the
001250*comprehensive section at the end of the run.
001260 copy "wsbgstat.cob" replacing BG-Statistics-Record
001270                                by WS-Stats-Work.
001280*
001290*In-memory copies of the three ledgers, loaded once each and
001300*sorted into amount-descending order by a straight selection
001310*sort (no FUNCTION SORT on this compiler) before printing -
001320*same shape of table as bg010 uses for its running totals,
001330*field list trimmed down to what the report actually prints.
001340 01  WS-Out-Table.
001350     03  WS-Out-Entry  occurs 800 indexed by WS-Out-Ix WS-Out-Cx.
001360         05  WS-Out-Day          pic 99.
001370         05  WS-Out-Amount       pic 9(7)v99 comp-3.
001380         05  WS-Out-Merchant     pic x(60).
001390*Alternate view trims the merchant name to the 40 columns the
001400*detail line actually prints - same card-layout habit as the
001410*ledger-side programs keep for their own report aliases.
001420         05  WS-Out-Merch-Rpt  redefines  WS-Out-Merchant.
001430             07  WS-Out-Merch-Short  pic x(40).
001440             07  filler              pic x(20).
001450         05  WS-Out-Occ-Count    pic 9(3)    comp.
001460         05  WS-Out-Mon-Present  pic 99      comp.
001470         05  WS-Out-Consist-Flag pic x.
001480         05  filler              pic x(09).
001490 01  WS-Out-Count         pic 9(4) comp.
001500*
001510 01  WS-Inc-Table.
001520     03  WS-Inc-Entry  occurs 500 indexed by WS-Inc-Ix WS-Inc-Cx.
001530         05  WS-Inc-Day          pic 99.
001540         05  WS-Inc-Amount       pic 9(7)v99 comp-3.
001550         05  WS-Inc-Source       pic x(60).
001560         05  WS-Inc-Source-Rpt  redefines  WS-Inc-Source.
001570             07  WS-Inc-Source-Short pic x(40).
001580             07  filler              pic x(20).
001590         05  WS-Inc-Occ-Count    pic 9(3)    comp.
001600         05  WS-Inc-Mon-Present  pic 99      comp.
001610         05  WS-Inc-Consist-Flag pic x.
001620         05  filler              pic x(09).
001630 01  WS-Inc-Count         pic 9(4) comp.
001640*
001650 01  WS-Pur-Table.
001660     03  WS-Pur-Entry  occurs 500 indexed by WS-Pur-Ix WS-Pur-Cx.
001670         05  WS-Pur-Day          pic 99.
001680         05  WS-Pur-Amount       pic 9(7)v99 comp-3.
001690         05  WS-Pur-Merchant     pic x(60).
001700         05  WS-Pur-Merch-Rpt  redefines  WS-Pur-Merchant.
001710             07  WS-Pur-Merch-Short  pic x(40).
001720             07  filler              pic x(20).
001730         05  filler              pic x(09).
001740 01  WS-Pur-Count         pic 9(4) comp.
001750*
001760 01  WS-Work-Area.
001770     03  WS-Eof-Switch       pic x.
001780         88  WS-At-Eof           value "Y".
001790     03  WS-Best-Ix          pic 9(4)    comp.
001800     03  WS-I                pic 9(4)    comp.
001810     03  WS-J                pic 9(4)    comp.
001820     03  WS-Swap-Amount      pic 9(7)v99 comp-3.
001830     03  WS-Swap-Day         pic 99.
001840     03  WS-Swap-Name        pic x(60).
001850     03  WS-Swap-Occ-Count   pic 9(3)    comp.
001860     03  WS-Swap-Mon-Present pic 99      comp.
001870     03  WS-Swap-Consist     pic x.
001880     03  WS-Sect-Total       pic 9(9)v99 comp-3.
001890     03  WS-Sect-Count       pic 9(5)    comp.
001900     03  filler              pic x(04).
001910*
001920*Print-line work fields - Report Writer SOURCE clauses take
001930*a data-name, not a literal expression, so each line's moving
001940*parts are staged here before the GENERATE that uses them.
001950 01  WS-Print-Work.
001960     03  WS-Pr-Section-Name  pic x(20).
001970     03  WS-Pr-Section-Total pic zzz,zzz,zz9.99.
001980     03  WS-Pr-Section-Count pic zzz9.
001990     03  WS-Pr-Avg-Label     pic x(28).
002000     03  WS-Pr-Avg-Amount    pic zzz,zzz,zz9.99.
002010     03  WS-Pr-Amount        pic zz,zzz,zz9.99.
002020     03  WS-Pr-Day           pic z9.
002030     03  WS-Pr-Payee         pic x(60).
002040     03  WS-Pr-Occ-Count     pic zz9.
002050     03  WS-Pr-Mon-Present   pic z9.
002060     03  WS-Pr-Extra-Flag    pic x.
002070         88  WS-Pr-Show-Extra    value "Y".
002080     03  WS-Pr-Comp-Label    pic x(30).
002090     03  WS-Pr-Comp-Amount   pic zzz,zzz,zz9.99.
002100     03  WS-Pr-Comp-Count    pic zzz,zz9.
002110     03  WS-Pr-Comp-Is-Cnt   pic x.
002120         88  WS-Pr-Comp-Count-Line  value "Y".
002130     03  filler              pic x(04).
002140*
002150 01  WS-Run-Date             pic 9(6)    value zero.
002160*
002170 report                   section.
002180*---------------------------------
002190*
002200*RD  entry and five TYPE entries cover the three sorted-
002210*section layouts, the average-monthly line and the
002220*comprehensive statistics block - grown from vacation-report
002230*the same way pyrgstr's check register was.
002240 rd  BG-Summary-Report
002250     control        final
002260     page limit     WS-Page-Lines
002270     heading        1
002280     first detail   4
002290     last detail    WS-Page-Lines.
002300*
002310 01  BG-Page-Head  type page heading.
002320     03  line  1.
002330         05  col   1   pic x(28) value
002340             "APPLEWOOD COMPUTERS".
002350         05  col  50   pic x(21) value
002360             "BUDGET STATEMENT RUN".
002370         05  col  95   pic 99/99/99  source WS-Run-Date.
002380     03  line  2.
002390         05  col   1   pic x(30) value
002400             "SUMMARY REPORT - BG020".
002410         05  col  95   pic x(5)  value "Page ".
002420         05  col 100   pic zz9   source Page-Counter.
002430     03  line  3.
002440         05  col   1   pic x(72) value all "-".
002450*
002460 01  BG-Section-Head type detail.
002470     03  line + 2.
002480         05  col   1   pic x(20) source WS-Pr-Section-Name.
002490         05  col  22   pic x(7)  value "Total: ".
002500         05  col  29   pic zzz,zzz,zz9.99
002510                                  source WS-Pr-Section-Total.
002520         05  col  47   pic x(8)  value "  Count:".
002530         05  col  56   pic zzz9  source WS-Pr-Section-Count.
002540     03  line + 1.
002550         05  col   1   pic x(9)  value "Amount   ".
002560         05  col  14   pic x(4)  value "Day ".
002570         05  col  20   pic x(40) value "Payee / Source".
002580         05  col  61   pic x(10) value "Occ  Mons".
002590*
002600 01  BG-Txn-Detail type detail.
002610     03  line + 1.
002620         05  col   1   pic zz,zzz,zz9.99
002630                                  source WS-Pr-Amount.
002640         05  col  14   pic z9    source WS-Pr-Day.
002650         05  col  20   pic x(40) source WS-Pr-Payee.
002660         05  col  61   pic zz9   source WS-Pr-Occ-Count
002670                                  present when WS-Pr-Show-Extra.
002680         05  col  66   pic z9    source WS-Pr-Mon-Present
002690                                  present when WS-Pr-Show-Extra.
002700*
002710 01  BG-Avg-Line type detail.
002720     03  line + 1.
002730         05  col   1   pic x(28) source WS-Pr-Avg-Label.
002740         05  col  29   pic zzz,zzz,zz9.99
002750                                  source WS-Pr-Avg-Amount.
002760*
002770 01  BG-Comp-Head type detail.
002780     03  line + 2.
002790         05  col   1   pic x(72) value all "-".
002800     03  line + 1.
002810         05  col   1   pic x(24) value
002820             "COMPREHENSIVE STATISTICS".
002830*
002840 01  BG-Comp-Line type detail.
002850     03  line + 1.
002860         05  col   1   pic x(30) source WS-Pr-Comp-Label.
002870         05  col  33   pic zzz,zzz,zz9.99
002880                                  source WS-Pr-Comp-Amount
002890                                  present when
002900                                  WS-Pr-Comp-Is-Cnt  not =  "Y".
002910         05  col  33   pic zzz,zz9
002920                                  source WS-Pr-Comp-Count
002930                                  present when WS-Pr-Comp-Count-Line.
002940*
002950 procedure                division.
002960*===================================
002970*
002980 aa000-Main.
002990     accept    WS-Run-Date   from  date.
003000     move      zero  to  WS-Out-Count  WS-Inc-Count  WS-Pur-Count.
003010     perform   ba000-Load-Stats      thru  ba000-Exit.
003020     perform   ca000-Load-Outgoings  thru  ca000-Exit.
003030     perform   cb000-Load-Income     thru  cb000-Exit.
003040     perform   cc000-Load-Purchases  thru  cc000-Exit.
003050     perform   da000-Sort-Outgoings  thru  da000-Exit.
003060     perform   db000-Sort-Income     thru  db000-Exit.
003070     perform   dc000-Sort-Purchases  thru  dc000-Exit.
003080     open      output  Print-File.
003090     initiate  BG-Summary-Report.
003100     perform   ea000-Print-Outgoings-Section  thru  ea000-Exit.
003110     perform   eb000-Print-Purchases-Section  thru  eb000-Exit.
003120     perform   ec000-Print-Income-Section     thru  ec000-Exit.
003130     perform   fa000-Print-Comprehensive      thru  fa000-Exit.
003140     terminate BG-Summary-Report.
003150     close     Print-File.
003160     display   "BG020 SUMMARY REPORT COMPLETE".
003170     goback.
003180*
003190 ba000-Load-Stats.
003200     open      input  Stat-File.
003210     if        BG-Stat-Ok
003220               read  Stat-File  into  WS-Stats-Work
003230     end-if.
003240     close     Stat-File.
003250 ba000-Exit.
003260     exit.
003270*
003280 ca000-Load-Outgoings.
003290     open      input  Out-File.
003300     if        not BG-Out-Ok
003310               go to  ca000-Exit.
003320     move      "N"  to  WS-Eof-Switch.
003330     read      Out-File
003340               at end  move "Y" to WS-Eof-Switch.
003350     perform   ca010-Read-One-Out  thru  ca010-Exit
003360               until  WS-At-Eof.
003370     close     Out-File.
003380 ca000-Exit.
003390     exit.
003400 ca010-Read-One-Out.
003410     add       1  to  WS-Out-Count.
003420     set       WS-Out-Ix  to  WS-Out-Count.
003430     move      OUT-Day-Of-Month      to  WS-Out-Day (WS-Out-Ix).
003440     move      OUT-Amount            to  WS-Out-Amount (WS-Out-Ix).
003450     move      OUT-Merchant-Name     to  WS-Out-Merchant (WS-Out-Ix).
003460     move      OUT-Occurrence-Cnt
003470               to  WS-Out-Occ-Count (WS-Out-Ix).
003480     move      OUT-Months-Present
003490               to  WS-Out-Mon-Present (WS-Out-Ix).
003500     move      OUT-Consistent-Flag
003510               to  WS-Out-Consist-Flag (WS-Out-Ix).
003520     read      Out-File
003530               at end  move "Y" to WS-Eof-Switch.
003540 ca010-Exit.
003550     exit.
003560*
003570 cb000-Load-Income.
003580     open      input  Inc-File.
003590     if        not BG-Inc-Ok
003600               go to  cb000-Exit.
003610     move      "N"  to  WS-Eof-Switch.
003620     read      Inc-File
003630               at end  move "Y" to WS-Eof-Switch.
003640     perform   cb010-Read-One-Inc  thru  cb010-Exit
003650               until  WS-At-Eof.
003660     close     Inc-File.
003670 cb000-Exit.
003680     exit.
003690 cb010-Read-One-Inc.
003700     add       1  to  WS-Inc-Count.
003710     set       WS-Inc-Ix  to  WS-Inc-Count.
003720     move      INC-Day-Of-Month      to  WS-Inc-Day (WS-Inc-Ix).
003730     move      INC-Amount            to  WS-Inc-Amount (WS-Inc-Ix).
003740     move      INC-Source-Name       to  WS-Inc-Source (WS-Inc-Ix).
003750     move      INC-Occurrence-Cnt
003760               to  WS-Inc-Occ-Count (WS-Inc-Ix).
003770     move      INC-Months-Present
003780               to  WS-Inc-Mon-Present (WS-Inc-Ix).
003790     move      INC-Consistent-Flag
003800               to  WS-Inc-Consist-Flag (WS-Inc-Ix).
003810     read      Inc-File
003820               at end  move "Y" to WS-Eof-Switch.
003830 cb010-Exit.
003840     exit.
003850*
003860 cc000-Load-Purchases.
003870     open      input  Pur-File.
003880     if        not BG-Pur-Ok
003890               go to  cc000-Exit.
003900     move      "N"  to  WS-Eof-Switch.
003910     read      Pur-File
003920               at end  move "Y" to WS-Eof-Switch.
003930     perform   cc010-Read-One-Pur  thru  cc010-Exit
003940               until  WS-At-Eof.
003950     close     Pur-File.
003960 cc000-Exit.
003970     exit.
003980 cc010-Read-One-Pur.
003990     add       1  to  WS-Pur-Count.
004000     set       WS-Pur-Ix  to  WS-Pur-Count.
004010     move      PUR-Day-Of-Month      to  WS-Pur-Day (WS-Pur-Ix).
004020     move      PUR-Amount            to  WS-Pur-Amount (WS-Pur-Ix).
004030     move      PUR-Merchant-Name     to  WS-Pur-Merchant (WS-Pur-Ix).
004040     read      Pur-File
004050               at end  move "Y" to WS-Eof-Switch.
004060 cc010-Exit.
004070     exit.
004080*
004090*Straight selection sort, amount descending - no FUNCTION SORT
004100*on this compiler, and the tables are short enough a bubble
004110*or selection pass costs nothing worth worrying about.
004120 da000-Sort-Outgoings.
004130     if        WS-Out-Count  <  2
004140               go to  da000-Exit.
004150     perform   da010-Outer-Pass  thru  da010-Exit
004160               varying  WS-I  from  1  by  1
004170               until    WS-I  >=  WS-Out-Count.
004180 da000-Exit.
004190     exit.
004200 da010-Outer-Pass.
004210     set       WS-Best-Ix  to  WS-I.
004220     perform   da011-Inner-Scan  thru  da011-Exit
004230               varying  WS-J  from  WS-I  by  1
004240               until    WS-J  >  WS-Out-Count.
004250     if        WS-Best-Ix  =  WS-I
004260               go to  da010-Exit.
004270     move      WS-Out-Amount      (WS-I)  to  WS-Swap-Amount.
004280     move      WS-Out-Day         (WS-I)  to  WS-Swap-Day.
004290     move      WS-Out-Merchant    (WS-I)  to  WS-Swap-Name.
004300     move      WS-Out-Occ-Count   (WS-I)  to  WS-Swap-Occ-Count.
004310     move      WS-Out-Mon-Present (WS-I)  to  WS-Swap-Mon-Present.
004320     move      WS-Out-Consist-Flag (WS-I) to  WS-Swap-Consist.
004330     move      WS-Out-Amount      (WS-Best-Ix)  to  WS-Out-Amount (WS-I).
004340     move      WS-Out-Day         (WS-Best-Ix)  to  WS-Out-Day (WS-I).
004350     move      WS-Out-Merchant    (WS-Best-Ix)
004360               to  WS-Out-Merchant (WS-I).
004370     move      WS-Out-Occ-Count   (WS-Best-Ix)
004380               to  WS-Out-Occ-Count (WS-I).
004390     move      WS-Out-Mon-Present (WS-Best-Ix)
004400               to  WS-Out-Mon-Present (WS-I).
004410     move      WS-Out-Consist-Flag (WS-Best-Ix)
004420               to  WS-Out-Consist-Flag (WS-I).
004430     move      WS-Swap-Amount       to  WS-Out-Amount (WS-Best-Ix).
004440     move      WS-Swap-Day          to  WS-Out-Day (WS-Best-Ix).
004450     move      WS-Swap-Name         to  WS-Out-Merchant (WS-Best-Ix).
004460     move      WS-Swap-Occ-Count
004470               to  WS-Out-Occ-Count (WS-Best-Ix).
004480     move      WS-Swap-Mon-Present
004490               to  WS-Out-Mon-Present (WS-Best-Ix).
004500     move      WS-Swap-Consist      to  WS-Out-Consist-Flag (WS-Best-Ix).
004510 da010-Exit.
004520     exit.
004530 da011-Inner-Scan.
004540     if        WS-Out-Amount (WS-J)  >  WS-Out-Amount (WS-Best-Ix)
004550               set  WS-Best-Ix  to  WS-J.
004560 da011-Exit.
004570     exit.
004580*
004590 db000-Sort-Income.
004600     if        WS-Inc-Count  <  2
004610               go to  db000-Exit.
004620     perform   db010-Outer-Pass  thru  db010-Exit
004630               varying  WS-I  from  1  by  1
004640               until    WS-I  >=  WS-Inc-Count.
004650 db000-Exit.
004660     exit.
004670 db010-Outer-Pass.
004680     set       WS-Best-Ix  to  WS-I.
004690     perform   db011-Inner-Scan  thru  db011-Exit
004700               varying  WS-J  from  WS-I  by  1
004710               until    WS-J  >  WS-Inc-Count.
004720     if        WS-Best-Ix  =  WS-I
004730               go to  db010-Exit.
004740     move      WS-Inc-Amount      (WS-I)  to  WS-Swap-Amount.
004750     move      WS-Inc-Day         (WS-I)  to  WS-Swap-Day.
004760     move      WS-Inc-Source      (WS-I)  to  WS-Swap-Name.
004770     move      WS-Inc-Occ-Count   (WS-I)  to  WS-Swap-Occ-Count.
004780     move      WS-Inc-Mon-Present (WS-I)  to  WS-Swap-Mon-Present.
004790     move      WS-Inc-Consist-Flag (WS-I) to  WS-Swap-Consist.
004800     move      WS-Inc-Amount      (WS-Best-Ix)  to  WS-Inc-Amount (WS-I).
004810     move      WS-Inc-Day         (WS-Best-Ix)  to  WS-Inc-Day (WS-I).
004820     move      WS-Inc-Source      (WS-Best-Ix)
004830               to  WS-Inc-Source (WS-I).
004840     move      WS-Inc-Occ-Count   (WS-Best-Ix)
004850               to  WS-Inc-Occ-Count (WS-I).
004860     move      WS-Inc-Mon-Present (WS-Best-Ix)
004870               to  WS-Inc-Mon-Present (WS-I).
004880     move      WS-Inc-Consist-Flag (WS-Best-Ix)
004890               to  WS-Inc-Consist-Flag (WS-I).
004900     move      WS-Swap-Amount       to  WS-Inc-Amount (WS-Best-Ix).
004910     move      WS-Swap-Day          to  WS-Inc-Day (WS-Best-Ix).
004920     move      WS-Swap-Name         to  WS-Inc-Source (WS-Best-Ix).
004930     move      WS-Swap-Occ-Count
004940               to  WS-Inc-Occ-Count (WS-Best-Ix).
004950     move      WS-Swap-Mon-Present
004960               to  WS-Inc-Mon-Present (WS-Best-Ix).
004970     move      WS-Swap-Consist      to  WS-Inc-Consist-Flag (WS-Best-Ix).
004980 db010-Exit.
004990     exit.
005000 db011-Inner-Scan.
005010     if        WS-Inc-Amount (WS-J)  >  WS-Inc-Amount (WS-Best-Ix)
005020               set  WS-Best-Ix  to  WS-J.
005030 db011-Exit.
005040     exit.
005050*
005060 dc000-Sort-Purchases.
005070     if        WS-Pur-Count  <  2
005080               go to  dc000-Exit.
005090     perform   dc010-Outer-Pass  thru  dc010-Exit
005100               varying  WS-I  from  1  by  1
005110               until    WS-I  >=  WS-Pur-Count.
005120 dc000-Exit.
005130     exit.
005140 dc010-Outer-Pass.
005150     set       WS-Best-Ix  to  WS-I.
005160     perform   dc011-Inner-Scan  thru  dc011-Exit
005170               varying  WS-J  from  WS-I  by  1
005180               until    WS-J  >  WS-Pur-Count.
005190     if        WS-Best-Ix  =  WS-I
005200               go to  dc010-Exit.
005210     move      WS-Pur-Amount   (WS-I)  to  WS-Swap-Amount.
005220     move      WS-Pur-Day      (WS-I)  to  WS-Swap-Day.
005230     move      WS-Pur-Merchant (WS-I)  to  WS-Swap-Name.
005240     move      WS-Pur-Amount   (WS-Best-Ix)  to  WS-Pur-Amount (WS-I).
005250     move      WS-Pur-Day      (WS-Best-Ix)  to  WS-Pur-Day (WS-I).
005260     move      WS-Pur-Merchant (WS-Best-Ix)
005270               to  WS-Pur-Merchant (WS-I).
005280     move      WS-Swap-Amount    to  WS-Pur-Amount (WS-Best-Ix).
005290     move      WS-Swap-Day       to  WS-Pur-Day (WS-Best-Ix).
005300     move      WS-Swap-Name      to  WS-Pur-Merchant (WS-Best-Ix).
005310 dc010-Exit.
005320     exit.
005330 dc011-Inner-Scan.
005340     if        WS-Pur-Amount (WS-J)  >  WS-Pur-Amount (WS-Best-Ix)
005350               set  WS-Best-Ix  to  WS-J.
005360 dc011-Exit.
005370     exit.
005380*
005390*One section per category, header/total/count, detail
005400*lines in the sorted order built by the ddNNN sort above, and
005410*(multi-month runs only) the average-monthly figure.
005420 ea000-Print-Outgoings-Section.
005430     if        WS-Out-Count  =  zero
005440               go to  ea000-Exit.
005450     move      "OUTGOINGS"         to  WS-Pr-Section-Name.
005460     move      STAT-Total-Outgoings to  WS-Sect-Total.
005470     move      WS-Sect-Total        to  WS-Pr-Section-Total.
005480     move      WS-Out-Count         to  WS-Pr-Section-Count.
005490     generate  BG-Section-Head.
005500     perform   ea010-Print-One-Out  thru  ea010-Exit
005510               varying  WS-I  from  1  by  1
005520               until    WS-I  >  WS-Out-Count.
005530     if        STAT-Num-Months  >  1
005540               move  "Average Monthly Outgoings :"
005550                     to  WS-Pr-Avg-Label
005560               move  STAT-Avg-Mon-Outgoings  to  WS-Pr-Avg-Amount
005570               generate  BG-Avg-Line.
005580 ea000-Exit.
005590     exit.
005600 ea010-Print-One-Out.
005610     move      WS-Out-Day (WS-I)        to  WS-Pr-Day.
005620     move      WS-Out-Amount (WS-I)     to  WS-Pr-Amount.
005630     move      WS-Out-Merch-Short (WS-I)  to  WS-Pr-Payee.
005640     move      WS-Out-Occ-Count (WS-I)  to  WS-Pr-Occ-Count.
005650     move      WS-Out-Mon-Present (WS-I) to  WS-Pr-Mon-Present.
005660     if        WS-Out-Consist-Flag (WS-I)  =  "Y"
005670               move  "Y"  to  WS-Pr-Extra-Flag
005680     else
005690               move  "N"  to  WS-Pr-Extra-Flag.
005700     generate  BG-Txn-Detail.
005710 ea010-Exit.
005720     exit.
005730*
005740 eb000-Print-Purchases-Section.
005750     if        WS-Pur-Count  =  zero
005760               go to  eb000-Exit.
005770     move      "PURCHASES"          to  WS-Pr-Section-Name.
005780     move      STAT-Total-Purchases to  WS-Sect-Total.
005790     move      WS-Sect-Total         to  WS-Pr-Section-Total.
005800     move      WS-Pur-Count          to  WS-Pr-Section-Count.
005810     generate  BG-Section-Head.
005820     perform   eb010-Print-One-Pur  thru  eb010-Exit
005830               varying  WS-I  from  1  by  1
005840               until    WS-I  >  WS-Pur-Count.
005850     if        STAT-Num-Months  >  1
005860               move  "Average Monthly Purchases :"
005870                     to  WS-Pr-Avg-Label
005880               move  STAT-Avg-Mon-Purchases  to  WS-Pr-Avg-Amount
005890               generate  BG-Avg-Line.
005900 eb000-Exit.
005910     exit.
005920 eb010-Print-One-Pur.
005930     move      WS-Pur-Day (WS-I)        to  WS-Pr-Day.
005940     move      WS-Pur-Amount (WS-I)     to  WS-Pr-Amount.
005950     move      WS-Pur-Merch-Short (WS-I)  to  WS-Pr-Payee.
005960     move      zero  to  WS-Pr-Occ-Count  WS-Pr-Mon-Present.
005970     move      "N"  to  WS-Pr-Extra-Flag.
005980     generate  BG-Txn-Detail.
005990 eb010-Exit.
006000     exit.
006010*
006020 ec000-Print-Income-Section.
006030     if        WS-Inc-Count  =  zero
006040               go to  ec000-Exit.
006050     move      "INCOME"             to  WS-Pr-Section-Name.
006060     move      STAT-Total-Income    to  WS-Sect-Total.
006070     move      WS-Sect-Total         to  WS-Pr-Section-Total.
006080     move      WS-Inc-Count          to  WS-Pr-Section-Count.
006090     generate  BG-Section-Head.
006100     perform   ec010-Print-One-Inc  thru  ec010-Exit
006110               varying  WS-I  from  1  by  1
006120               until    WS-I  >  WS-Inc-Count.
006130     if        STAT-Num-Months  >  1
006140               move  "Average Monthly Income    :"
006150                     to  WS-Pr-Avg-Label
006160               move  STAT-Avg-Mon-Income  to  WS-Pr-Avg-Amount
006170               generate  BG-Avg-Line.
006180 ec000-Exit.
006190     exit.
006200 ec010-Print-One-Inc.
006210     move      WS-Inc-Day (WS-I)        to  WS-Pr-Day.
006220     move      WS-Inc-Amount (WS-I)     to  WS-Pr-Amount.
006230     move      WS-Inc-Source-Short (WS-I)  to  WS-Pr-Payee.
006240     move      WS-Inc-Occ-Count (WS-I)  to  WS-Pr-Occ-Count.
006250     move      WS-Inc-Mon-Present (WS-I) to  WS-Pr-Mon-Present.
006260     if        WS-Inc-Consist-Flag (WS-I)  =  "Y"
006270               move  "Y"  to  WS-Pr-Extra-Flag
006280     else
006290               move  "N"  to  WS-Pr-Extra-Flag.
006300     generate  BG-Txn-Detail.
006310 ec010-Exit.
006320     exit.
006330*
006340*The comprehensive statistics block, straight off
006350*the one-record stats file bg010 wrote, one line per figure.
006360 fa000-Print-Comprehensive.
006370     generate  BG-Comp-Head.
006380     move      "N"  to  WS-Pr-Comp-Is-Cnt.
006390     move      "Total Outgoings            :"
006400               to  WS-Pr-Comp-Label.
006410     move      STAT-Total-Outgoings  to  WS-Pr-Comp-Amount.
006420     generate  BG-Comp-Line.
006430     move      "Total Income               :"
006440               to  WS-Pr-Comp-Label.
006450     move      STAT-Total-Income     to  WS-Pr-Comp-Amount.
006460     generate  BG-Comp-Line.
006470     move      "Total Purchases            :"
006480               to  WS-Pr-Comp-Label.
006490     move      STAT-Total-Purchases  to  WS-Pr-Comp-Amount.
006500     generate  BG-Comp-Line.
006510     move      "Total Spent                :"
006520               to  WS-Pr-Comp-Label.
006530     move      STAT-Total-Spent      to  WS-Pr-Comp-Amount.
006540     generate  BG-Comp-Line.
006550     move      "Net Position               :"
006560               to  WS-Pr-Comp-Label.
006570     move      STAT-Net-Position     to  WS-Pr-Comp-Amount.
006580     generate  BG-Comp-Line.
006590     if        STAT-Num-Months  >  1
006600               move  "Avg. Monthly Outgoings     :"
006610                     to  WS-Pr-Comp-Label
006620               move  STAT-Avg-Mon-Outgoings  to  WS-Pr-Comp-Amount
006630               generate  BG-Comp-Line
006640               move  "Avg. Monthly Income        :"
006650                     to  WS-Pr-Comp-Label
006660               move  STAT-Avg-Mon-Income  to  WS-Pr-Comp-Amount
006670               generate  BG-Comp-Line
006680               move  "Avg. Monthly Purchases     :"
006690                     to  WS-Pr-Comp-Label
006700               move  STAT-Avg-Mon-Purchases  to  WS-Pr-Comp-Amount
006710               generate  BG-Comp-Line
006720               move  "Avg. Monthly Spent         :"
006730                     to  WS-Pr-Comp-Label
006740               move  STAT-Avg-Mon-Spent  to  WS-Pr-Comp-Amount
006750               generate  BG-Comp-Line.
006760     move      "Y"  to  WS-Pr-Comp-Is-Cnt.
006770     move      "Outgoing Transaction Count :"
006780               to  WS-Pr-Comp-Label.
006790     move      STAT-Num-Out-Txns     to  WS-Pr-Comp-Count.
006800     generate  BG-Comp-Line.
006810     move      "Income Transaction Count   :"
006820               to  WS-Pr-Comp-Label.
006830     move      STAT-Num-Inc-Txns     to  WS-Pr-Comp-Count.
006840     generate  BG-Comp-Line.
006850     move      "Purchase Transaction Count :"
006860               to  WS-Pr-Comp-Label.
006870     move      STAT-Num-Pur-Txns     to  WS-Pr-Comp-Count.
006880     generate  BG-Comp-Line.
006890 fa000-Exit.
006900     exit.
006910*
006920 zz999-Main-Exit.
006930     exit     program.
006940*****    ************
006950
