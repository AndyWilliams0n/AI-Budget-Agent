000010*****************************************************************
000020*                                                                
000030*         Budget Statement Batch - Ledger Duplicate Remover      
000040*                                                                
000050*****************************************************************
000060*
000070 identification           division.
000080*=================================
000090*
000100 program-id.              bg030.
000110*
000120 author.                  V B Coen.
000130 installation.            Applewood Computers.
000140 date-written.            17/03/1992.
000150 date-compiled.           
000160 security.                Confidential - Applewood Computers.
000170*
000180*Remarks.                 One-off clean-up pass over the
000190*                         outgoings ledger, run by hand after a
000200*                         string of genuine same-amount repeat
000210*                         payments got past the day-one batch
000220*                         before the repeat-payment check existed.
000230*                         Groups the ledger by payee name (exact
000240*                         match, no similarity scoring - that
000250*                         belongs to bg010's incoming-transaction
000260*                         test, not this ledger tidy-up), keeps
000270*                         the first record at the group's top
000280*                         amount, removes the rest and reports
000290*                         them.
000300*
000310*Called Modules.          None.
000320*Files used.              BGOUTLDG - outgoings ledger, in & out
000330*                         BGDUPRPT - duplicate-removal report, out
000340*
000350*Error messages used.
000360*Program specific.        BG020, BG021.
000370*
000380*Change-Log.
000390*===========                                                   BG-TKT
000400*17/03/92 vbc - 1.00 Created - quick AWK-replacement job after    BG-0031 
000410*               the March reconciliation turned up 40-odd         BG-0031 
000420*               repeat Direct Debits, run once by hand.           BG-0031 
000430*02/06/95 gdc - 1.01 Made it re-runnable - second run now         BG-0040 
000440*               finds nothing and exits clean instead of          BG-0040 
000450*               re-flagging records it already saw.               BG-0040 
000460*23/11/98 mjp - 1.02 Y2K housekeeping pass - no date maths in     BG-0099 
000470*               this program, change log entry only.              BG-0099 
000480*28/01/26 gdc - 2.00 Promoted from an ad-hoc utility to a         BG-0144 
000490*               proper part of the Budget Statement suite -       BG-0144 
000500*               keep/remove rule rewritten to the new payee       BG-0144 
000510*               wording (first-at-max survives, rest removed).    BG-0144 
000520*
000530*****    ****    ****    ****    ****    ****    ****    ****
000540*
000550 environment              division.
000560*=================================
000570*
000580 configuration            section.
000590 special-names.
000600     C01 is TOP-OF-FORM.
000610     class  BG-ALPHA-CLASS is "A" thru "Z".
000620     switch-1 is BG-TEST-SWITCH on status is BG-TEST-ON
000630                                 off status is BG-TEST-OFF.
000640*
000650 input-output             section.
000660 file-control.
000670     select  Out-File      assign  "BGOUTLDG"
000680                           organization  sequential
000690                           status  BG-Out-Status.
000700     select  Dup-File      assign  "BGDUPRPT"
000710                           organization  line sequential
000720                           status  BG-Dup-Status.
000730*
000740 data                     division.
000750*=================================
000760*
000770 file                     section.
000780*
000790 fd  Out-File.
000800 copy "wsbgout.cob".
000810 fd  Dup-File.
000820 copy "wsbgdup.cob".
000830*
000840 working-storage          section.
000850*---------------------------------
000860*
000870 01  WS-File-Status.
000880     03  BG-Out-Status       pic xx.
000890         88  BG-Out-Ok           value "00".
000900         88  BG-Out-Eof          value "10".
000910     03  BG-Dup-Status       pic xx.
000920         88  BG-Dup-Ok           value "00".
000930     03  filler              pic x(06).
000940*
000950*Whole ledger held in table, original read order preserved -
000960*that order is the tie-break for the "keep the first record
000970*at the group maximum" rule, same as the old AWK one-liner
000980*this replaced relied on NR order.
000990 01  WS-Out-Table.
001000     03  WS-Out-Entry  occurs 800 indexed by WS-Out-Ix WS-Out-Cx.
001010         05  WS-Out-Record-Id    pic 9(5)    comp.
001020         05  WS-Out-Txn-No       pic x(10).
001030*Batch-stamp / running-sequence split, the same two-part shape
001040*the monthly upload gives every transaction number it mints.
001050         05  WS-Out-Txn-Parts  redefines  WS-Out-Txn-No.
001060             07  WS-Out-Txn-Batch    pic x(04).
001070             07  WS-Out-Txn-Seq      pic x(06).
001080         05  WS-Out-Day          pic 99.
001090         05  WS-Out-Full-Date    pic 9(8)    comp.
001100         05  WS-Out-Account      pic x(20).
001110*Sort-code / account-number split for the few reports that
001120*still want to key off the bank sort code on its own.
001130         05  WS-Out-Acct-Parts  redefines  WS-Out-Account.
001140             07  WS-Out-Acct-Sort    pic x(08).
001150             07  WS-Out-Acct-Number  pic x(12).
001160         05  WS-Out-Amount       pic 9(7)v99 comp-3.
001170         05  WS-Out-Subcat       pic x(20).
001180         05  WS-Out-Memo         pic x(60).
001190         05  WS-Out-Merchant     pic x(60).
001200*Alternate view trims the merchant name to the 40 columns the
001210*duplicate-removal report actually prints, the way the old card
001220*layouts kept a full field and a chopped-down report alias of it.
001230         05  WS-Out-Merch-Rpt  redefines  WS-Out-Merchant.
001240             07  WS-Out-Merch-Short  pic x(40).
001250             07  filler              pic x(20).
001260         05  WS-Out-Occ-Count    pic 9(3)    comp.
001270         05  WS-Out-Mon-Present  pic 99      comp.
001280         05  WS-Out-Consist-Flag pic x.
001290         05  WS-Out-Norm-Name    pic x(60).
001300         05  WS-Out-Visited      pic x.
001310             88  WS-Out-Was-Visited  value "Y".
001320         05  WS-Out-Delete-Flag  pic x.
001330             88  WS-Out-Is-Deleted   value "Y".
001340         05  WS-Out-Max-Flag     pic x.
001350             88  WS-Out-Is-Max-Seen  value "Y".
001360         05  WS-Out-Reason       pic x(20).
001370         05  filler              pic x(10).
001380 01  WS-Out-Count         pic 9(4) comp.
001390*
001400 01  WS-Work-Area.
001410     03  WS-Eof-Switch       pic x.
001420         88  WS-At-Eof           value "Y".
001430     03  WS-I                pic 9(4)    comp.
001440     03  WS-J                pic 9(4)    comp.
001450     03  WS-Group-Max        pic 9(7)v99 comp-3.
001460     03  WS-Group-Size       pic 9(3)    comp.
001470     03  WS-Removed-Count    pic 9(5)    comp.
001480     03  WS-Norm-Shift       pic x(60).
001490     03  WS-Removed-Disp     pic zzzz9.
001500     03  filler              pic x(04).
001510*
001520 procedure                division.
001530*===================================
001540*
001550 aa000-Main.
001560     move      zero  to  WS-Out-Count  WS-Removed-Count.
001570     perform   ba000-Load-Outgoings  thru  ba000-Exit.
001580     if        WS-Out-Count  =  zero
001590               display  "BG021 LEDGER EMPTY - NOTHING TO DO"
001600               goback.
001610     perform   ha000-Build-Norm-Names  thru  ha000-Exit
001620               varying  WS-I  from  1  by  1
001630               until    WS-I  >  WS-Out-Count.
001640     perform   ka000-Group-And-Mark  thru  ka000-Exit
001650               varying  WS-I  from  1  by  1
001660               until    WS-I  >  WS-Out-Count.
001670     open      output  Dup-File.
001680     perform   ma000-Report-One  thru  ma000-Exit
001690               varying  WS-I  from  1  by  1
001700               until    WS-I  >  WS-Out-Count.
001710     perform   ma010-Write-Trailer  thru  ma010-Exit.
001720     close     Dup-File.
001730     perform   na000-Rewrite-Ledger  thru  na000-Exit.
001740     display   "BG030 DUPLICATE REMOVAL COMPLETE".
001750     goback.
001760*
001770 ba000-Load-Outgoings.
001780     open      input  Out-File.
001790     if        not BG-Out-Ok
001800               display  "BG020 OUTGOINGS LEDGER NOT FOUND"
001810               go to  ba000-Exit.
001820     move      "N"  to  WS-Eof-Switch.
001830     read      Out-File
001840               at end  move "Y" to WS-Eof-Switch.
001850     perform   ba010-Read-One  thru  ba010-Exit
001860               until  WS-At-Eof.
001870     close     Out-File.
001880 ba000-Exit.
001890     exit.
001900 ba010-Read-One.
001910     add       1  to  WS-Out-Count.
001920     set       WS-Out-Ix  to  WS-Out-Count.
001930     move      OUT-Record-Id       to  WS-Out-Record-Id (WS-Out-Ix).
001940     move      OUT-Transaction-No  to  WS-Out-Txn-No (WS-Out-Ix).
001950     move      OUT-Day-Of-Month    to  WS-Out-Day (WS-Out-Ix).
001960     move      OUT-Full-Date       to  WS-Out-Full-Date (WS-Out-Ix).
001970     move      OUT-Account         to  WS-Out-Account (WS-Out-Ix).
001980     move      OUT-Amount          to  WS-Out-Amount (WS-Out-Ix).
001990     move      OUT-Subcategory     to  WS-Out-Subcat (WS-Out-Ix).
002000     move      OUT-Memo            to  WS-Out-Memo (WS-Out-Ix).
002010     move      OUT-Merchant-Name   to  WS-Out-Merchant (WS-Out-Ix).
002020     move      OUT-Occurrence-Cnt
002030               to  WS-Out-Occ-Count (WS-Out-Ix).
002040     move      OUT-Months-Present
002050               to  WS-Out-Mon-Present (WS-Out-Ix).
002060     move      OUT-Consistent-Flag
002070               to  WS-Out-Consist-Flag (WS-Out-Ix).
002080     move      "N"  to  WS-Out-Visited (WS-Out-Ix)
002090                        WS-Out-Delete-Flag (WS-Out-Ix)
002100                        WS-Out-Max-Flag (WS-Out-Ix).
002110     move      spaces  to  WS-Out-Reason (WS-Out-Ix).
002120     read      Out-File
002130               at end  move "Y" to WS-Eof-Switch.
002140 ba010-Exit.
002150     exit.
002160*
002170*Merchant if non-blank else memo, lower-cased and leading
002180*blanks trimmed.  Exact-match grouping only, no similarity
002190*scoring here - that is bg010's incoming-transaction test.
002200 ha000-Build-Norm-Names.
002210     if        WS-Out-Merchant (WS-I)  not =  spaces
002220               move  WS-Out-Merchant (WS-I)
002230                     to  WS-Out-Norm-Name (WS-I)
002240     else
002250               move  WS-Out-Memo (WS-I)
002260                     to  WS-Out-Norm-Name (WS-I).
002270     inspect   WS-Out-Norm-Name (WS-I)  converting
002280               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002290               to  "abcdefghijklmnopqrstuvwxyz".
002300     perform   ha010-Trim-Leading  thru  ha010-Exit.
002310 ha000-Exit.
002320     exit.
002330 ha010-Trim-Leading.
002340     move      zero  to  WS-J.
002350     perform   ha011-Skip-One  thru  ha011-Exit
002360               varying  WS-J  from  1  by  1
002370               until    WS-J  >  60
002380               or       WS-Out-Norm-Name (WS-I) (WS-J:1)  not =  space.
002390     if        WS-J  >  1
002400         and   WS-J  <  61
002410               move  WS-Out-Norm-Name (WS-I) (WS-J:)
002420                     to  WS-Norm-Shift
002430               move  WS-Norm-Shift  to  WS-Out-Norm-Name (WS-I).
002440 ha010-Exit.
002450     exit.
002460 ha011-Skip-One.
002470     continue.
002480 ha011-Exit.
002490     exit.
002500*
002510*Each untouched entry starts a new group - everything from
002520*here to the end of the table sharing its normalized name is
002530*part of the same group, so one scan (ka011) finds the group
002540*size and top amount, a second (ka012) decides keep or remove.
002550*WS-Out-Max-Flag on the GROUP'S ANCHOR row (not each member) is
002560*the "have we already kept the top record" marker for ka012.
002570 ka000-Group-And-Mark.
002580     if        WS-Out-Was-Visited (WS-I)
002590               go to  ka000-Exit.
002600     move      zero  to  WS-Group-Size  WS-Group-Max.
002610     perform   ka011-Scan-Group  thru  ka011-Exit
002620               varying  WS-J  from  WS-I  by  1
002630               until    WS-J  >  WS-Out-Count.
002640     if        WS-Group-Size  <  2
002650               go to  ka000-Exit.
002660     perform   ka012-Mark-Group  thru  ka012-Exit
002670               varying  WS-J  from  WS-I  by  1
002680               until    WS-J  >  WS-Out-Count.
002690 ka000-Exit.
002700     exit.
002710 ka011-Scan-Group.
002720     if        WS-Out-Norm-Name (WS-J)  not =  WS-Out-Norm-Name (WS-I)
002730               go to  ka011-Exit.
002740     move      "Y"  to  WS-Out-Visited (WS-J).
002750     add       1  to  WS-Group-Size.
002760     if        WS-Out-Amount (WS-J)  >  WS-Group-Max
002770               move  WS-Out-Amount (WS-J)  to  WS-Group-Max.
002780 ka011-Exit.
002790     exit.
002800 ka012-Mark-Group.
002810     if        WS-Out-Norm-Name (WS-J)  not =  WS-Out-Norm-Name (WS-I)
002820               go to  ka012-Exit.
002830     if        WS-Out-Amount (WS-J)  not =  WS-Group-Max
002840               move  "Y"  to  WS-Out-Delete-Flag (WS-J)
002850               move  "cheaper duplicate"  to  WS-Out-Reason (WS-J)
002860               go to  ka012-Exit.
002870     if        not WS-Out-Is-Max-Seen (WS-I)
002880               move  "Y"  to  WS-Out-Max-Flag (WS-I)
002890               go to  ka012-Exit.
002900     move      "Y"  to  WS-Out-Delete-Flag (WS-J).
002910     move      "exact duplicate"  to  WS-Out-Reason (WS-J).
002920 ka012-Exit.
002930     exit.
002940*
002950*One print line per removed record - kept records never appear
002960*on this report, they simply stay in the rewritten ledger.
002970 ma000-Report-One.
002980     if        not WS-Out-Is-Deleted (WS-I)
002990               go to  ma000-Exit.
003000     move      spaces  to  BG-Dup-Print-Line.
003010     move      WS-Out-Record-Id (WS-I)  to  DRP-Record-Id.
003020     move      WS-Out-Merch-Short (WS-I)  to  DRP-Merchant.
003030     move      WS-Out-Amount (WS-I)     to  DRP-Amount.
003040     move      WS-Out-Day (WS-I)        to  DRP-Day-Of-Month.
003050     move      WS-Out-Reason (WS-I)     to  DRP-Reason.
003060     write     BG-Dup-Print-Line.
003070     add       1  to  WS-Removed-Count.
003080 ma000-Exit.
003090     exit.
003100*
003110*Trailer line carries the run total even when it is zero, so
003120*a clean ledger still produces a report an operator can check.
003130 ma010-Write-Trailer.
003140     move      spaces  to  BG-Dup-Print-Line.
003150     move      WS-Removed-Count  to  WS-Removed-Disp.
003160     string    "Removed "  delimited by size
003170               WS-Removed-Disp  delimited by size
003180               " duplicate/cheaper outgoing(s)"  delimited by size
003190               into  DRP-Merchant.
003200     write     BG-Dup-Print-Line.
003210 ma010-Exit.
003220     exit.
003230*
003240*Ledger is rewritten whole - deleted rows simply are not
003250*written back, kept rows go out in their original read order
003260*with every field restored from the table untouched.
003270 na000-Rewrite-Ledger.
003280     open      output  Out-File.
003290     perform   na010-Write-One  thru  na010-Exit
003300               varying  WS-I  from  1  by  1
003310               until    WS-I  >  WS-Out-Count.
003320     close     Out-File.
003330 na000-Exit.
003340     exit.
003350 na010-Write-One.
003360     if        WS-Out-Is-Deleted (WS-I)
003370               go to  na010-Exit.
003380     move      spaces  to  OUT-Record.
003390     move      WS-Out-Record-Id (WS-I)    to  OUT-Record-Id.
003400     move      WS-Out-Txn-No (WS-I)       to  OUT-Transaction-No.
003410     move      WS-Out-Day (WS-I)          to  OUT-Day-Of-Month.
003420     move      WS-Out-Full-Date (WS-I)    to  OUT-Full-Date.
003430     move      WS-Out-Account (WS-I)      to  OUT-Account.
003440     move      WS-Out-Amount (WS-I)       to  OUT-Amount.
003450     move      WS-Out-Subcat (WS-I)       to  OUT-Subcategory.
003460     move      WS-Out-Memo (WS-I)         to  OUT-Memo.
003470     move      WS-Out-Merchant (WS-I)     to  OUT-Merchant-Name.
003480     move      WS-Out-Occ-Count (WS-I)    to  OUT-Occurrence-Cnt.
003490     move      WS-Out-Mon-Present (WS-I)  to  OUT-Months-Present.
003500     move      WS-Out-Consist-Flag (WS-I) to  OUT-Consistent-Flag.
003510     write     OUT-Record.
003520 na010-Exit.
003530     exit.
003540*
003550 zz999-Main-Exit.
003560     exit program.
003570*
