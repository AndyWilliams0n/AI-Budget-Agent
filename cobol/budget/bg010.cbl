000010*****************************************************************
000020*                                                                
000030*              Budget Statement Batch - Main Driver              
000040*                                                                
000050*****************************************************************
000060*
000070 identification           division.
000080*=================================
000090*
000100 program-id.              bg010.
000110*
000120 author.                  G D Chapman.
000130 installation.            Applewood Computers.
000140 date-written.            11/06/1988.
000150 date-compiled.           
000160 security.                Confidential - Applewood Computers.
000170*
000180*Remarks.                 Main batch for the personal Budget
000190*                         Statement run.  Reads a control file
000200*                         naming one or more monthly bank-
000210*                         statement files, parses and cleans
000220*                         every transaction, categorises it as
000230*                         Outgoing, Purchase or Income, filters
000240*                         duplicate outgoings against both the
000250*                         stored ledger and the current run, and
000260*                         (multi-month runs only) collapses
000270*                         recurring payees down to one averaged
000280*                         record each.  Writes the four ledgers
000290*                         and the one-record statistics file
000300*                         picked up later by bg020 and bg030.
000310*
000320*                         Started life as build-cbasic, the
000330*                         include-file flattener - nothing of
000340*                         that job survives here bar the
000350*                         chaining-args / line-sequential-read
000360*                         / record-count shape.
000370*
000380*Called Modules.          bg040 (date), bg090 (name match).
000390*Files used.              BGCTLIN  - control file (chained arg1)
000400*                         STMTIN   - one monthly statement file
000410*                         BGRAWLDG - raw transaction ledger, out
000420*                         BGOUTLDG - outgoings ledger, in & out
000430*                         BGINCLDG - income ledger, out
000440*                         BGPURLDG - purchases ledger, out
000450*                         BGSTATS  - statistics record, out
000460*
000470*Error messages used.
000480*Program specific.        BG001 - BG006.
000490*
000500*Change-Log.
000510*===========                                                   BG-TKT
000520*11/06/88 gdc - 1.00 Created - single-month overdraft-watch       BG-0001 
000530*               extract, predecessor of this batch.               BG-0001 
000540*14/02/90 gdc - 1.01 Added second input file for the quarterly    BG-0012 
000550*               reconciliation run - forerunner of multi-month.   BG-0012 
000560*27/08/94 vbc - 1.02 Subcategory table moved out to its own       BG-0024 
000570*               control block, was inline before.                 BG-0024 
000580*19/11/98 mjp - 1.03 Y2K remediation - dates now routed through   BG-0096 
000590*               bg040 throughout, no 2-digit year left in WS.     BG-0096 
000600*08/01/99 mjp - 1.04 Y2K - spot check of first-run-of-2000        BG-0102 
000610*               figures against hand calc, no issues found.       BG-0102 
000620*30/03/01 gdc - 1.05 Day-close duplicate test now uses the new    BG-0114 
000630*               bg040 day-serial so it works across month end.    BG-0114 
000640*14/01/26 gdc - 2.00 Rebuilt in full as the Budget Statement      BG-0140 
000650*               batch - control file of monthly names replaces    BG-0140 
000660*               the old fixed two-file arrangement, outgoing      BG-0140 
000670*               dedup and cross-month consistency both added.     BG-0140 
000680*02/02/26 mjp - 2.01 Amount-tolerance floor moved to              BG-0114 
000690*               BG-Ctl-Amt-Tol-Floor after a query on the 7%      BG-0114 
000700*               rule for small amounts.                           BG-0114 
000710*
000720 environment              division.
000730*=================================
000740*
000750 configuration            section.
000760 special-names.
000770     C01 is TOP-OF-FORM.
000780     class  BG-ALPHA-CLASS is "A" thru "Z".
000790     switch-1 is BG-TEST-SWITCH on status is BG-TEST-ON
000800                                 off status is BG-TEST-OFF.
000810 input-output             section.
000820 file-control.
000830     select  Control-File  assign  BG-Control-File-Name
000840                           organization  line sequential
000850                           status  BG-Control-Status.
000860     select  Stmt-File     assign  BG-Stmt-File-Name
000870                           organization  line sequential
000880                           status  BG-Stmt-Status.
000890     select  Raw-File      assign  "BGRAWLDG"
000900                           organization  sequential
000910                           status  BG-Raw-Status.
000920     select  Out-File      assign  "BGOUTLDG"
000930                           organization  sequential
000940                           status  BG-Out-Status.
000950     select  Inc-File      assign  "BGINCLDG"
000960                           organization  sequential
000970                           status  BG-Inc-Status.
000980     select  Pur-File      assign  "BGPURLDG"
000990                           organization  sequential
001000                           status  BG-Pur-Status.
001010     select  Stat-File     assign  "BGSTATS"
001020                           organization  sequential
001030                           status  BG-Stat-Status.
001040*
001050 data                     division.
001060*=================================
001070 file                     section.
001080*---------------------------------
001090 fd  Control-File.
001100 01  Control-File-Record      pic x(30).
001110*
001120 fd  Stmt-File.
001130 01  Stmt-File-Record         pic x(132).
001140*
001150 fd  Raw-File.
001160 copy  "wsbgraw.cob".
001170*
001180 fd  Out-File.
001190 copy  "wsbgout.cob".
001200*
001210 fd  Inc-File.
001220 copy  "wsbginc.cob".
001230*
001240 fd  Pur-File.
001250 copy  "wsbgpur.cob".
001260*
001270 fd  Stat-File.
001280 copy  "wsbgstat.cob".
001290*
001300 working-storage          section.
001310*---------------------------------
001320 copy  "wsbgctl.cob".
001330 copy  "wsbgstmt.cob".
001340 copy  "wsbgcall.cob".
001350 copy  "wsbg040.cob"  replacing  BG040-Linkage  by  BG040-Parms.
001360 copy  "wsbg090.cob"  replacing  BG090-Linkage  by  BG090-Parms.
001370*
001380*File-name and status work.
001390 01  WS-File-Names.
001400     03  BG-Control-File-Name  pic x(60).
001410     03  BG-Stmt-File-Name     pic x(60).
001420     03  filler                pic x(08).
001430 01  WS-File-Status.
001440     03  BG-Control-Status     pic xx.
001450         88  BG-Control-Ok         value "00".
001460         88  BG-Control-Eof        value "10".
001470     03  BG-Stmt-Status        pic xx.
001480         88  BG-Stmt-Ok            value "00".
001490         88  BG-Stmt-Eof           value "10".
001500     03  BG-Raw-Status         pic xx.
001510         88  BG-Raw-Ok             value "00".
001520     03  BG-Out-Status         pic xx.
001530         88  BG-Out-Ok             value "00".
001540         88  BG-Out-Eof            value "10".
001550     03  BG-Inc-Status         pic xx.
001560         88  BG-Inc-Ok             value "00".
001570     03  BG-Pur-Status         pic xx.
001580         88  BG-Pur-Ok             value "00".
001590     03  BG-Stat-Status        pic xx.
001600         88  BG-Stat-Ok            value "00".
001610     03  filler                pic x(04).
001620*
001630*Month-list, loaded from the control file - one line per
001640*monthly statement file, in the order they are to be run.
001650 01  WS-Month-List.
001660     03  WS-Month-Entry  occurs 24 indexed by WS-Mon-Ix.
001670         05  WS-Month-File-Name   pic x(60).
001680         05  filler               pic x(10).
001690 01  WS-Month-Count           pic 99      comp.
001700*
001710*Run-level Outgoings table.  Entries 1 thru WS-Out-Exist-Count
001720*are the pre-existing ledger, read before any month is run, and
001730*are not touched again other than by the dup check.  Entries
001740*WS-Out-Exist-Count + 1 thru WS-Out-Ix are this run's accepted
001750*new rows, subject to the consistency pass if N is over 1.
001760 01  WS-Out-Table.
001770     03  WS-Out-Entry  occurs 800 indexed by WS-Out-Ix WS-Out-Cx.
001780         05  WS-Out-Id            pic 9(5)    comp.
001790         05  WS-Out-Txn-No        pic x(10).
001800         05  WS-Out-Day           pic 99.
001810         05  WS-Out-Full-Date     pic 9(8)    comp.
001820         05  WS-Out-Account       pic x(20).
001830         05  WS-Out-Amount        pic 9(7)v99 comp-3.
001840         05  WS-Out-Subcat        pic x(20).
001850         05  WS-Out-Memo          pic x(60).
001860         05  WS-Out-Merchant      pic x(60).
001870*Alternate view trims the merchant name to the 40 columns
001880*the summary report prints, same alias the report-side
001890*programs keep on their own copies of this field.
001900         05  WS-Out-Merch-Rpt  redefines  WS-Out-Merchant.
001910             07  WS-Out-Merch-Short  pic x(40).
001920             07  filler              pic x(20).
001930         05  WS-Out-Occ-Count     pic 9(3)    comp.
001940         05  WS-Out-Mon-Present   pic 99      comp.
001950         05  WS-Out-Consist-Flag  pic x.
001960         05  WS-Out-Ym            pic 9(6)    comp.
001970         05  WS-Out-Delete-Flag   pic x.
001980         05  filler               pic x(06).
001990 01  WS-Out-Exist-Count       pic 9(4)    comp.
002000*
002010*Run-level Income table, same shape, no pre-existing carry-
002020*forward - income is never merged with a stored ledger.
002030 01  WS-Inc-Table.
002040     03  WS-Inc-Entry  occurs 500 indexed by WS-Inc-Ix WS-Inc-Cx.
002050         05  WS-Inc-Id            pic 9(5)    comp.
002060         05  WS-Inc-Txn-No        pic x(10).
002070         05  WS-Inc-Day           pic 99.
002080         05  WS-Inc-Full-Date     pic 9(8)    comp.
002090         05  WS-Inc-Account       pic x(20).
002100         05  WS-Inc-Amount        pic 9(7)v99 comp-3.
002110         05  WS-Inc-Subcat        pic x(20).
002120         05  WS-Inc-Memo          pic x(60).
002130         05  WS-Inc-Source        pic x(60).
002140         05  WS-Inc-Source-Rpt  redefines  WS-Inc-Source.
002150             07  WS-Inc-Source-Short pic x(40).
002160             07  filler              pic x(20).
002170         05  WS-Inc-Occ-Count     pic 9(3)    comp.
002180         05  WS-Inc-Mon-Present   pic 99      comp.
002190         05  WS-Inc-Consist-Flag  pic x.
002200         05  WS-Inc-Ym            pic 9(6)    comp.
002210         05  WS-Inc-Delete-Flag   pic x.
002220         05  filler               pic x(06).
002230*
002240*Run-level Purchases table - never consistency-filtered, every
002250*row accumulated this run is written through unchanged.
002260 01  WS-Pur-Table.
002270     03  WS-Pur-Entry  occurs 500 indexed by WS-Pur-Ix.
002280         05  WS-Pur-Id            pic 9(5)    comp.
002290         05  WS-Pur-Txn-No        pic x(10).
002300         05  WS-Pur-Day           pic 99.
002310         05  WS-Pur-Full-Date     pic 9(8)    comp.
002320         05  WS-Pur-Account       pic x(20).
002330         05  WS-Pur-Amount        pic 9(7)v99 comp-3.
002340         05  WS-Pur-Subcat        pic x(20).
002350         05  WS-Pur-Memo          pic x(60).
002360         05  WS-Pur-Merchant      pic x(60).
002370         05  filler               pic x(10).
002380*
002390*Distinct-payee work table for the consistency pass -
002400*rebuilt fresh for outgoings, then again for income.  Up to
002410*12 distinct calendar months tracked per payee, plenty for a
002420*one-year run.
002430 01  WS-Group-Table.
002440     03  WS-Group-Entry  occurs 200 indexed by WS-Grp-Ix WS-Grp-Cx.
002450         05  WS-Grp-Name          pic x(60).
002460         05  WS-Grp-First-Ix      pic 9(4)    comp.
002470         05  WS-Grp-Count         pic 9(3)    comp.
002480         05  WS-Grp-Sum           pic 9(9)v99 comp-3.
002490         05  WS-Grp-Mon-List.
002500             07  WS-Grp-Mon       pic 9(6)    comp  occurs 12
002510                                              indexed by WS-Grp-Mx.
002520         05  WS-Grp-Mon-Count     pic 99      comp.
002530         05  filler               pic x(06).
002540 01  WS-Group-Count           pic 9(3)    comp.
002550*
002560*General work fields.
002570 01  WS-Work-Area.
002580     03  WS-Category-Code     pic x.
002590         88  WS-Is-Outgoing       value "O".
002600         88  WS-Is-Purchase       value "P".
002610         88  WS-Is-Income         value "I".
002620         88  WS-Is-Dropped        value "N".
002630     03  WS-Eof-Switch         pic x.
002640         88  WS-At-Eof            value "Y".
002650     03  WS-Dup-Flag           pic x.
002660         88  WS-Is-Duplicate      value "Y".
002670     03  WS-Norm-Name-1        pic x(60).
002680     03  WS-Norm-Name-2        pic x(60).
002690     03  WS-Day-Diff           pic s9(5)   comp.
002700     03  WS-Amt-Diff           pic 9(7)v99 comp-3.
002710     03  WS-Amt-Tol            pic 9(7)v99 comp-3.
002720     03  WS-Amt-A              pic 9(7)v99 comp-3.
002730     03  WS-Amt-B              pic 9(7)v99 comp-3.
002740     03  WS-Serial-1           pic 9(9)    comp.
002750     03  WS-Serial-2           pic 9(9)    comp.
002760     03  WS-Work-Ym            pic 9(6)    comp.
002770     03  WS-Recs-Read          pic 9(7)    comp.
002780     03  WS-Recs-Valid         pic 9(7)    comp.
002790     03  WS-Recs-Skipped       pic 9(7)    comp.
002800     03  WS-Recs-Rejected      pic 9(7)    comp.
002810     03  WS-Header-Flag        pic x.
002820         88  WS-Header-Pending    value "Y".
002830     03  WS-I                  pic 9(3)    comp.
002840     03  WS-J                  pic 9(3)    comp.
002850     03  WS-K                  pic 9(3)    comp.
002860     03  filler                pic x(10).
002870*
002880*Amount-parse scratch - built digit by digit, no
002890*FUNCTION on this compiler to convert edited text to numeric.
002900 01  WS-Amt-Parse.
002910     03  WS-Ap-Whole           pic 9(7)    comp.
002920     03  WS-Ap-Frac            pic 99      comp.
002930     03  WS-Ap-Frac-Digits     pic 9        comp.
002940     03  WS-Ap-Dot-Seen        pic x.
002950         88  WS-Ap-Dot-Found      value "Y".
002960     03  WS-Ap-Bad             pic x.
002970         88  WS-Ap-Is-Bad         value "Y".
002980     03  WS-Ap-Pos             pic 99      comp.
002990     03  WS-Ap-Char            pic x.
003000     03  WS-Ap-Digit           pic 9.
003010     03  filler                pic x(04).
003020*Amount-assembly redefine - 9 digit characters with no
003030*decimal point moved in, the implied V99 picks it up as
003040*value, same trick used on a lot of the old card layouts.
003050 01  WS-Amt-Assembled.
003060     03  WS-Amt-Whole-Z        pic 9(7).
003070     03  WS-Amt-Frac-Z         pic 99.
003080 01  WS-Amt-Assembled-Num redefines WS-Amt-Assembled
003090                                    pic 9(7)v99.
003100*
003110 01  WS-Merchant-Work          pic x(60).
003120 01  WS-Merchant-Upper         pic x(60).
003130 01  WS-Merchant-Shift         pic x(60).
003140*
003150 linkage                  section.
003160*---------------------------------
003170 01  Arg1                     pic x(60).
003180*
003190 procedure                division chaining Arg1.
003200*============================================================
003210*
003220*Control file BG001 blank arg, BG002 bad open.
003230 aa000-Main.
003240     move     zero  to  WS-Recs-Read  WS-Recs-Valid
003250                         WS-Recs-Skipped  WS-Recs-Rejected.
003260     move     zero  to  WS-Out-Ix  WS-Out-Exist-Count
003270                         WS-Inc-Ix  WS-Pur-Ix.
003280     move     zero  to  BG-Term-Code.
003290     if       Arg1  =  spaces
003300              display  "BG001 NO CONTROL FILE NAME SUPPLIED"
003310              move  1  to  BG-Term-Code
003320              goback.
003330     move     Arg1  to  BG-Control-File-Name.
003340     open     input  Control-File.
003350     if       not BG-Control-Ok
003360              display  "BG002 CANNOT OPEN CONTROL FILE " Arg1
003370              move  1  to  BG-Term-Code
003380              goback.
003390     perform  ba000-Load-Month-List  thru  ba000-Exit.
003400     close    Control-File.
003410     move     WS-Month-Count  to  BG-Months-Processed.
003420     if       WS-Month-Count  =  zero
003430              display  "BG003 CONTROL FILE HAD NO MONTH NAMES"
003440              move  2  to  BG-Term-Code
003450              goback.
003460     perform  ca000-Load-Existing-Outgoings  thru  ca000-Exit.
003470     perform  ea000-Process-One-Month  thru  ea000-Exit
003480              varying  WS-Mon-Ix  from  1  by  1
003490              until    WS-Mon-Ix  >  WS-Month-Count.
003500     if       WS-Month-Count  >  1
003510              perform  ka000-Consistency-Outgoings  thru  ka000-Exit
003520              perform  kb000-Consistency-Income  thru  kb000-Exit.
003530     perform  la000-Compute-Statistics  thru  la000-Exit.
003540     perform  ma000-Write-Out-Ledger  thru  ma000-Exit.
003550     perform  mb000-Write-Inc-Ledger  thru  mb000-Exit.
003560     perform  mc000-Write-Pur-Ledger  thru  mc000-Exit.
003570     perform  md000-Write-Stats  thru  md000-Exit.
003580     display  "BG010 BUDGET BATCH COMPLETE - "
003590              WS-Recs-Valid  " RECORDS ACCEPTED".
003600     goback.
003610*
003620*Control file is a plain line-sequential list of monthly
003630*statement file names, one per line, run in the order given.
003640 ba000-Load-Month-List.
003650     move     zero  to  WS-Month-Count.
003660     move     "N"   to  WS-Eof-Switch.
003670     perform  ba010-Read-One-Name  thru  ba010-Exit
003680              until    WS-At-Eof.
003690 ba000-Exit.
003700     exit.
003710 ba010-Read-One-Name.
003720     read     Control-File
003730              at end  set  WS-At-Eof  to  true
003740              go to  ba010-Exit
003750     end-read.
003760     if       Control-File-Record  =  spaces
003770              go to  ba010-Exit.
003780     add      1  to  WS-Month-Count.
003790     move     Control-File-Record
003800              to  WS-Month-File-Name (WS-Month-Count).
003810 ba010-Exit.
003820     exit.
003830*
003840*Pre-existing Outgoings ledger loaded as the starting point of
003850*the dedup seen-set - if this is the first ever run the
003860*open simply fails not-found and we carry straight on empty.
003870 ca000-Load-Existing-Outgoings.
003880     move     "N"   to  WS-Eof-Switch.
003890     open     input  Out-File.
003900     if       not BG-Out-Ok
003910              go to  ca000-Exit.
003920     perform  ca010-Read-One-Out  thru  ca010-Exit
003930              until    WS-At-Eof.
003940     close    Out-File.
003950     move     WS-Out-Ix  to  WS-Out-Exist-Count.
003960 ca000-Exit.
003970     exit.
003980 ca010-Read-One-Out.
003990     read     Out-File
004000              at end  set  WS-At-Eof  to  true
004010              go to  ca010-Exit
004020     end-read.
004030     add      1  to  WS-Out-Ix.
004040     move     OUT-Record-Id       to  WS-Out-Id (WS-Out-Ix).
004050     move     OUT-Transaction-No  to  WS-Out-Txn-No (WS-Out-Ix).
004060     move     OUT-Day-Of-Month    to  WS-Out-Day (WS-Out-Ix).
004070     move     OUT-Full-Date       to  WS-Out-Full-Date (WS-Out-Ix).
004080     move     OUT-Account         to  WS-Out-Account (WS-Out-Ix).
004090     move     OUT-Amount          to  WS-Out-Amount (WS-Out-Ix).
004100     move     OUT-Subcategory     to  WS-Out-Subcat (WS-Out-Ix).
004110     move     OUT-Memo            to  WS-Out-Memo (WS-Out-Ix).
004120     move     OUT-Merchant-Name   to  WS-Out-Merchant (WS-Out-Ix).
004130     move     OUT-Occurrence-Cnt  to  WS-Out-Occ-Count (WS-Out-Ix).
004140     move     OUT-Months-Present  to  WS-Out-Mon-Present (WS-Out-Ix).
004150     move     spaces              to  WS-Out-Consist-Flag (WS-Out-Ix).
004160     move     zero                to  WS-Out-Ym (WS-Out-Ix).
004170     move     "N"                 to  WS-Out-Delete-Flag (WS-Out-Ix).
004180 ca010-Exit.
004190     exit.
004200*
004210*Raw ledger stays open for the whole run, written to as each
004220*month is parsed - opened on the first month, extended (not
004230*re-opened) for the rest.
004240 ea000-Process-One-Month.
004250     if       WS-Mon-Ix  =  1
004260              open  output  Raw-File.
004270     move     WS-Month-File-Name (WS-Mon-Ix)  to  BG-Stmt-File-Name.
004280     move     "N"  to  WS-Eof-Switch.
004290     open     input  Stmt-File.
004300     if       not BG-Stmt-Ok
004310              display  "BG004 CANNOT OPEN STATEMENT FILE "
004320                       BG-Stmt-File-Name
004330              go to  ea000-Exit.
004340     move     "Y"  to  WS-Header-Flag.
004350     perform  fb000-Read-And-Process-Row  thru  fb000-Exit
004360              until    WS-At-Eof.
004370     close    Stmt-File.
004380 ea000-Exit.
004390     exit.
004400*
004410*Header line of each monthly file is discarded - a plain READ
004420*with the Header-Pending switch still set simply drops it.
004430 fb000-Read-And-Process-Row.
004440     read     Stmt-File
004450              at end  set  WS-At-Eof  to  true
004460              go to  fb000-Exit
004470     end-read.
004480     if       WS-Header-Pending
004490              move  "N"  to  WS-Header-Flag
004500              go to  fb000-Exit.
004510     add      1  to  WS-Recs-Read.
004520     move     "N"  to  STMT-Valid-Flag.
004530     perform  ga000-Parse-Statement-Record  thru  ga000-Exit.
004540     if       STMT-Is-Skipped
004550              add  1  to  WS-Recs-Skipped
004560              go to  fb000-Exit.
004570     if       STMT-Is-Rejected
004580              add  1  to  WS-Recs-Rejected
004590              display  "BG005 REJECTED - " STMT-Transaction-No
004600                       " " STMT-Date-Raw " " STMT-Amount-Raw
004610              go to  fb000-Exit.
004620     add      1  to  WS-Recs-Valid.
004630     perform  ra000-Write-Raw-Record  thru  ra000-Exit.
004640     perform  ha000-Clean-Payee-Name  thru  ha000-Exit.
004650     perform  ia000-Categorize-Transaction  thru  ia000-Exit.
004660     evaluate  true
004670         when   WS-Is-Outgoing
004680                perform  ja000-Filter-Outgoing-Duplicate
004690                         thru  ja000-Exit
004700         when   WS-Is-Income
004710                perform  jb000-Accept-Income  thru  jb000-Exit
004720         when   WS-Is-Purchase
004730                perform  jc000-Accept-Purchase  thru  jc000-Exit
004740         when   other
004750                continue
004760     end-evaluate.
004770 fb000-Exit.
004780     exit.
004790*
004800 ra000-Write-Raw-Record.
004810     move     STMT-Transaction-No  to  RAW-Transaction-No.
004820     move     STMT-Date-Numeric    to  RAW-Date.
004830     move     STMT-Account         to  RAW-Account.
004840     move     STMT-Amount          to  RAW-Amount.
004850     move     STMT-Subcategory     to  RAW-Subcategory.
004860     move     STMT-Memo            to  RAW-Memo.
004870     write    BG-Raw-Record.
004880 ra000-Exit.
004890     exit.
004900*
004910*Unstring the delimited columns, convert date via BG040,
004920*convert amount by hand (no numeric-edit FUNCTION on this box).
004930 ga000-Parse-Statement-Record.
004940     move     spaces  to  BG-Statement-Record.
004950     unstring Stmt-File-Record  delimited by ","
004960              into  STMT-Transaction-No
004970                    STMT-Date-Raw
004980                    STMT-Account
004990                    STMT-Amount-Raw
005000                    STMT-Subcategory
005010                    STMT-Memo.
005020     if       STMT-Date-Raw  =  spaces
005030         or   STMT-Amount-Raw  =  spaces
005040              set   STMT-Is-Skipped  to  true
005050              go to  ga000-Exit.
005060     move     zero  to  BG040-Date-Bin.
005070     move     STMT-Date-Day    to  BG040-Dd.
005080     move     STMT-Date-Month  to  BG040-Mm.
005090     move     STMT-Date-Year   to  BG040-Ccyy.
005100     call     "bg040"  using  BG040-Parms.
005110     if       BG040-Is-Invalid  or  BG040-Is-Blank
005120              set   STMT-Is-Rejected  to  true
005130              go to  ga000-Exit.
005140     move     BG040-Date-Bin       to  STMT-Date-Numeric.
005150     move     BG040-Day-Of-Month   to  STMT-Day-Of-Month.
005160     perform  ga010-Parse-Amount  thru  ga010-Exit.
005170     if       WS-Ap-Is-Bad
005180              set   STMT-Is-Rejected  to  true
005190              go to  ga000-Exit.
005200     set      STMT-Is-Valid  to  true.
005210 ga000-Exit.
005220     exit.
005230*
005240*Scans the raw amount text a character at a time, sign is
005250*dropped, whole and fraction parts built by straight
005260*digit-by-digit multiply-and-add - same technique as the old
005270*card-image amount fields used to be unpacked by hand.
005280 ga010-Parse-Amount.
005290     move     zero   to  WS-Ap-Whole  WS-Ap-Frac  WS-Ap-Frac-Digits.
005300     move     "N"    to  WS-Ap-Dot-Seen  WS-Ap-Bad.
005310     perform  ga011-Scan-One-Char  thru  ga011-Exit
005320              varying  WS-Ap-Pos  from  1  by  1
005330              until    WS-Ap-Pos  >  15
005340              or       WS-Ap-Is-Bad.
005350     if       WS-Ap-Frac-Digits  =  1
005360              compute  WS-Ap-Frac  =  WS-Ap-Frac * 10.
005370     if       not WS-Ap-Is-Bad
005380              move  WS-Ap-Whole  to  WS-Amt-Whole-Z
005390              move  WS-Ap-Frac   to  WS-Amt-Frac-Z
005400              move  WS-Amt-Assembled-Num  to  STMT-Amount.
005410 ga010-Exit.
005420     exit.
005430 ga011-Scan-One-Char.
005440     move     STMT-Amount-Raw (WS-Ap-Pos:1)  to  WS-Ap-Char.
005450     evaluate  WS-Ap-Char
005460         when   space
005470                continue
005480         when   "-"
005490                continue
005500         when   "."
005510                if    WS-Ap-Dot-Found
005520                      move  "Y"  to  WS-Ap-Bad
005530                else
005540                      move  "Y"  to  WS-Ap-Dot-Seen
005550         when   "0" thru "9"
005560                move  WS-Ap-Char  to  WS-Ap-Digit
005570                if    WS-Ap-Dot-Found
005580                      if    WS-Ap-Frac-Digits  <  2
005590                            compute  WS-Ap-Frac =
005600                                     WS-Ap-Frac * 10 + WS-Ap-Digit
005610                            add  1  to  WS-Ap-Frac-Digits
005620                      end-if
005630                else
005640                      compute  WS-Ap-Whole =
005650                               WS-Ap-Whole * 10 + WS-Ap-Digit
005660                               on size error
005670                                    move  "Y"  to  WS-Ap-Bad
005680                      end-compute
005690                end-if
005700         when   other
005710                move  "Y"  to  WS-Ap-Bad
005720     end-evaluate.
005730 ga011-Exit.
005740     exit.
005750*
005760*Clean the memo down to a payee name.  Four passes over
005770*WS-Merchant-Work, each looking for one trailing pattern and
005780*chopping it off; order matters.
005790 ha000-Clean-Payee-Name.
005800     move     STMT-Memo  to  WS-Merchant-Work.
005810     perform  ha010-Strip-On-Date       thru  ha010-Exit.
005820     perform  ha020-Strip-Amount-In     thru  ha020-Exit.
005830     perform  ha030-Strip-Currency-Code thru  ha030-Exit.
005840     perform  ha040-Trim-Both-Ends      thru  ha040-Exit.
005850 ha000-Exit.
005860     exit.
005870*
005880*Looks for a space, "ON", space, 2 digits, space, 3 letters -
005890*if found, everything from the space before ON onward is
005900*blanked out.  Scanned left to right, first hit wins.
005910 ha010-Strip-On-Date.
005920     move     zero  to  WS-I.
005930     perform  ha011-Test-On-Date  thru  ha011-Exit
005940              varying  WS-J  from  1  by  1
005950              until    WS-J  >  50
005960              or       WS-I  not =  zero.
005970     if       WS-I  not =  zero
005980              move  spaces  to  WS-Merchant-Work (WS-I:)
005990              end-if.
006000 ha010-Exit.
006010     exit.
006020 ha011-Test-On-Date.
006030     if       WS-Merchant-Work (WS-J:4)      =  " ON "
006040         and  WS-Merchant-Work (WS-J + 4:2)  is numeric
006050         and  WS-Merchant-Work (WS-J + 6:1)  =  " "
006060         and  WS-Merchant-Work (WS-J + 7:1)  alphabetic-upper
006070         and  WS-Merchant-Work (WS-J + 8:1)  alphabetic-upper
006080         and  WS-Merchant-Work (WS-J + 9:1)  alphabetic-upper
006090              move  WS-J  to  WS-I.
006100 ha011-Exit.
006110     exit.
006120*
006130*Same shape for " AMOUNT IN" - case-insensitive, so the scan
006140*works off an upper-cased shadow copy of the memo.
006150 ha020-Strip-Amount-In.
006160     move     WS-Merchant-Work  to  WS-Merchant-Upper.
006170     inspect  WS-Merchant-Upper  converting
006180              "abcdefghijklmnopqrstuvwxyz"
006190              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006200     move     zero  to  WS-I.
006210     perform  ha021-Test-Amount-In  thru  ha021-Exit
006220              varying  WS-J  from  1  by  1
006230              until    WS-J  >  50
006240              or       WS-I  not =  zero.
006250     if       WS-I  not =  zero
006260              move  spaces  to  WS-Merchant-Work (WS-I:)
006270              end-if.
006280 ha020-Exit.
006290     exit.
006300 ha021-Test-Amount-In.
006310     if       WS-Merchant-Upper (WS-J:10)  =  " AMOUNT IN"
006320              move  WS-J  to  WS-I.
006330 ha021-Exit.
006340     exit.
006350*
006360*One trailing 3-upper-letter currency code, preceded by a
006370*space, right at the end of the (already shortened) name -
006380*trim trailing spaces first to find where 'the end' is.
006390 ha030-Strip-Currency-Code.
006400     move     60  to  WS-I.
006410     perform  ha031-Back-Up  thru  ha031-Exit
006420              until    WS-I  <  1
006430              or       WS-Merchant-Work (WS-I:1)  not =  space.
006440     if       WS-I  <  5
006450              go to  ha030-Exit.
006460     if       WS-Merchant-Work (WS-I - 3:1)  =  " "
006470         and  WS-Merchant-Work (WS-I - 2:1)  alphabetic-upper
006480         and  WS-Merchant-Work (WS-I - 1:1)  alphabetic-upper
006490         and  WS-Merchant-Work (WS-I:1)      alphabetic-upper
006500              move  spaces  to  WS-Merchant-Work (WS-I - 3:4).
006510 ha030-Exit.
006520     exit.
006530 ha031-Back-Up.
006540     subtract 1  from  WS-I.
006550 ha031-Exit.
006560     exit.
006570*
006580 ha040-Trim-Both-Ends.
006590     move     zero  to  WS-I.
006600     perform  ha041-Skip-Leading  thru  ha041-Exit
006610              varying  WS-J  from  1  by  1
006620              until    WS-J  >  60
006630              or       WS-Merchant-Work (WS-J:1)  not =  space.
006640     if       WS-J  >  1
006650         and  WS-J  <  61
006660              move  WS-Merchant-Work (WS-J:)  to  WS-Merchant-Shift
006670              move  WS-Merchant-Shift  to  WS-Merchant-Work.
006680 ha040-Exit.
006690     exit.
006700 ha041-Skip-Leading.
006710     continue.
006720 ha041-Exit.
006730     exit.
006740*
006750*Exact-match SUBCATEGORY lookup, same table/SEARCH shape
006760*maps09 used for its check-digit weight table.
006770 ia000-Categorize-Transaction.
006780     move     "N"  to  WS-Category-Code.
006790     set      BG-Out-Ix  to  1.
006800     search   BG-Ctl-Out-Subcat
006810         at end
006820              continue
006830         when  BG-Ctl-Out-Subcat (BG-Out-Ix)  =  STMT-Subcategory
006840              move  "O"  to  WS-Category-Code.
006850     if       WS-Is-Outgoing
006860              go to  ia000-Exit.
006870     set      BG-Pur-Ix  to  1.
006880     search   BG-Ctl-Pur-Subcat
006890         at end
006900              continue
006910         when  BG-Ctl-Pur-Subcat (BG-Pur-Ix)  =  STMT-Subcategory
006920              move  "P"  to  WS-Category-Code.
006930     if       WS-Is-Purchase
006940              go to  ia000-Exit.
006950     set      BG-Inc-Ix  to  1.
006960     search   BG-Ctl-Inc-Subcat
006970         at end
006980              continue
006990         when  BG-Ctl-Inc-Subcat (BG-Inc-Ix)  =  STMT-Subcategory
007000              move  "I"  to  WS-Category-Code.
007010     if       not WS-Is-Income
007020              go to  ia000-Exit.
007030*
007040*Salary watch-line, descriptive only, changes no
007050*routing - just a note on the run log for the bookkeeper.
007060     if       STMT-Amount  >=  BG-Ctl-Salary-Watch
007070              display  "BG006 LIKELY SALARY - " STMT-Memo
007080                        STMT-Amount.
007090 ia000-Exit.
007100     exit.
007110*
007120*Tests the candidate outgoing against every record
007130*already in WS-Out-Table (pre-existing ledger first, then any
007140*already-accepted rows of this run) - first match wins, stops
007150*the scan there, same early-exit shape as bb000 in bg090.
007160 ja000-Filter-Outgoing-Duplicate.
007170     move     "N"  to  WS-Dup-Flag.
007180     if       WS-Out-Ix  =  zero
007190              go to  ja000-Store-New.
007200     perform  ja010-Compare-One-Existing  thru  ja010-Exit
007210              varying  WS-Out-Cx  from  1  by  1
007220              until    WS-Out-Cx  >  WS-Out-Ix
007230              or       WS-Is-Duplicate.
007240     if       WS-Is-Duplicate
007250              go to  ja000-Exit.
007260 ja000-Store-New.
007270     add      1  to  WS-Out-Ix.
007280     move     WS-Out-Ix           to  WS-Out-Id (WS-Out-Ix).
007290     move     STMT-Transaction-No to  WS-Out-Txn-No (WS-Out-Ix).
007300     move     STMT-Day-Of-Month   to  WS-Out-Day (WS-Out-Ix).
007310     move     STMT-Date-Numeric   to  WS-Out-Full-Date (WS-Out-Ix).
007320     move     STMT-Account        to  WS-Out-Account (WS-Out-Ix).
007330     move     STMT-Amount         to  WS-Out-Amount (WS-Out-Ix).
007340     move     STMT-Subcategory    to  WS-Out-Subcat (WS-Out-Ix).
007350     move     STMT-Memo           to  WS-Out-Memo (WS-Out-Ix).
007360     move     WS-Merchant-Work    to  WS-Out-Merchant (WS-Out-Ix).
007370     move     1                   to  WS-Out-Occ-Count (WS-Out-Ix).
007380     move     1                   to  WS-Out-Mon-Present (WS-Out-Ix).
007390     move     "N"                 to  WS-Out-Consist-Flag (WS-Out-Ix).
007400     perform  pa000-Yyyymm-Of  thru  pa000-Exit.
007410     move     WS-Work-Ym          to  WS-Out-Ym (WS-Out-Ix).
007420     move     "N"                 to  WS-Out-Delete-Flag (WS-Out-Ix).
007430 ja000-Exit.
007440     exit.
007450*
007460 ja010-Compare-One-Existing.
007470     move     WS-Merchant-Work  to  WS-Norm-Name-1.
007480     if       WS-Norm-Name-1  =  spaces
007490              move  STMT-Memo  to  WS-Norm-Name-1.
007500     move     WS-Out-Merchant (WS-Out-Cx)  to  WS-Norm-Name-2.
007510     if       WS-Norm-Name-2  =  spaces
007520              move  WS-Out-Memo (WS-Out-Cx)  to  WS-Norm-Name-2.
007530     if       WS-Norm-Name-1  =  spaces
007540         or   WS-Norm-Name-2  =  spaces
007550              go to  ja010-Exit.
007560     inspect  WS-Norm-Name-1  converting
007570              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007580              to  "abcdefghijklmnopqrstuvwxyz".
007590     inspect  WS-Norm-Name-2  converting
007600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007610              to  "abcdefghijklmnopqrstuvwxyz".
007620     move     WS-Norm-Name-1  to  BG090-Name-1.
007630     move     WS-Norm-Name-2  to  BG090-Name-2.
007640     call     "bg090"  using  BG090-Parms.
007650     if       BG090-Ratio-Pct  <  BG-Ctl-Simil-Pct-Min
007660              go to  ja010-Exit.
007670     perform  ja011-Day-Close-Test   thru  ja011-Exit.
007680     if       WS-Is-Duplicate
007690              go to  ja010-Exit.
007700     perform  ja012-Amount-Close-Test thru  ja012-Exit.
007710 ja010-Exit.
007720     exit.
007730*
007740*Day-close half of the repeat-payment test - true day-serial
007750*diff when both full dates are known (covers a month-end
007760*crossing), else the plain day-of-month diff, always available.
007770 ja011-Day-Close-Test.
007780     move     "N"  to  WS-Dup-Flag.
007790     if       STMT-Date-Numeric  not =  zero
007800         and  WS-Out-Full-Date (WS-Out-Cx)  not =  zero
007810              move  STMT-Date-Numeric  to  BG040-Date-Bin
007820              call  "bg040"  using  BG040-Parms
007830              move  BG040-Day-Serial  to  WS-Serial-1
007840              move  WS-Out-Full-Date (WS-Out-Cx)  to  BG040-Date-Bin
007850              call  "bg040"  using  BG040-Parms
007860              move  BG040-Day-Serial  to  WS-Serial-2
007870              compute  WS-Day-Diff = WS-Serial-1 - WS-Serial-2
007880              if  WS-Day-Diff  <  zero
007890                  compute  WS-Day-Diff = zero - WS-Day-Diff
007900              end-if
007910              if  WS-Day-Diff  <=  BG-Ctl-Day-Close-Tol
007920                   move  "Y"  to  WS-Dup-Flag
007930              end-if
007940     else
007950              compute  WS-Day-Diff = STMT-Day-Of-Month
007960                                   - WS-Out-Day (WS-Out-Cx)
007970              if  WS-Day-Diff  <  zero
007980                  compute  WS-Day-Diff = zero - WS-Day-Diff
007990              end-if
008000              if  WS-Day-Diff  <=  BG-Ctl-Day-Close-Tol
008010                   move  "Y"  to  WS-Dup-Flag
008020              end-if
008030     end-if.
008040 ja011-Exit.
008050     exit.
008060*
008070 ja012-Amount-Close-Test.
008080     move     STMT-Amount             to  WS-Amt-A.
008090     move     WS-Out-Amount (WS-Out-Cx)  to  WS-Amt-B.
008100     compute  WS-Amt-Diff = WS-Amt-A - WS-Amt-B.
008110     if       WS-Amt-Diff  <  zero
008120              compute  WS-Amt-Diff = zero - WS-Amt-Diff.
008130     if       WS-Amt-A  >=  WS-Amt-B
008140              compute  WS-Amt-Tol  rounded =
008150                       WS-Amt-A * BG-Ctl-Amt-Tol-Pct / 100
008160     else
008170              compute  WS-Amt-Tol  rounded =
008180                       WS-Amt-B * BG-Ctl-Amt-Tol-Pct / 100
008190     end-if.
008200     if       WS-Amt-Tol  <  BG-Ctl-Amt-Tol-Floor
008210              move  BG-Ctl-Amt-Tol-Floor  to  WS-Amt-Tol.
008220     if       WS-Amt-Diff  <=  WS-Amt-Tol
008230              move  "Y"  to  WS-Dup-Flag.
008240 ja012-Exit.
008250     exit.
008260*
008270*Calendar YYYYMM of the current statement row, used only to
008280*tag a new Outgoings/Income entry for the consistency pass.
008290 pa000-Yyyymm-Of.
008300     compute  WS-Work-Ym =
008310              STMT-Date-Year * 100 + STMT-Date-Month.
008320 pa000-Exit.
008330     exit.
008340*
008350*Income routing - no dedup test applies to income.
008360 jb000-Accept-Income.
008370     add      1  to  WS-Inc-Ix.
008380     move     WS-Inc-Ix           to  WS-Inc-Id (WS-Inc-Ix).
008390     move     STMT-Transaction-No to  WS-Inc-Txn-No (WS-Inc-Ix).
008400     move     STMT-Day-Of-Month   to  WS-Inc-Day (WS-Inc-Ix).
008410     move     STMT-Date-Numeric   to  WS-Inc-Full-Date (WS-Inc-Ix).
008420     move     STMT-Account        to  WS-Inc-Account (WS-Inc-Ix).
008430     move     STMT-Amount         to  WS-Inc-Amount (WS-Inc-Ix).
008440     move     STMT-Subcategory    to  WS-Inc-Subcat (WS-Inc-Ix).
008450     move     STMT-Memo           to  WS-Inc-Memo (WS-Inc-Ix).
008460     move     WS-Merchant-Work    to  WS-Inc-Source (WS-Inc-Ix).
008470     move     1                   to  WS-Inc-Occ-Count (WS-Inc-Ix).
008480     move     1                   to  WS-Inc-Mon-Present (WS-Inc-Ix).
008490     move     "N"                 to  WS-Inc-Consist-Flag (WS-Inc-Ix).
008500     perform  pa000-Yyyymm-Of  thru  pa000-Exit.
008510     move     WS-Work-Ym          to  WS-Inc-Ym (WS-Inc-Ix).
008520     move     "N"                 to  WS-Inc-Delete-Flag (WS-Inc-Ix).
008530 jb000-Exit.
008540     exit.
008550*
008560*Purchases routing - never deduped, never consistency-
008570*filtered, written through as-is.
008580 jc000-Accept-Purchase.
008590     add      1  to  WS-Pur-Ix.
008600     move     WS-Pur-Ix           to  WS-Pur-Id (WS-Pur-Ix).
008610     move     STMT-Transaction-No to  WS-Pur-Txn-No (WS-Pur-Ix).
008620     move     STMT-Day-Of-Month   to  WS-Pur-Day (WS-Pur-Ix).
008630     move     STMT-Date-Numeric   to  WS-Pur-Full-Date (WS-Pur-Ix).
008640     move     STMT-Account        to  WS-Pur-Account (WS-Pur-Ix).
008650     move     STMT-Amount         to  WS-Pur-Amount (WS-Pur-Ix).
008660     move     STMT-Subcategory    to  WS-Pur-Subcat (WS-Pur-Ix).
008670     move     STMT-Memo           to  WS-Pur-Memo (WS-Pur-Ix).
008680     move     WS-Merchant-Work    to  WS-Pur-Merchant (WS-Pur-Ix).
008690 jc000-Exit.
008700     exit.
008710*
008720*Outgoings consistency pass, this run's new rows only
008730*(index WS-Out-Exist-Count + 1 thru WS-Out-Ix) - the pre-
008740*existing ledger entries at the front of the table are left
008750*exactly as they were read in.
008760 ka000-Consistency-Outgoings.
008770     move     zero  to  WS-Group-Count.
008780     perform  ka010-Build-One-Group  thru  ka010-Exit
008790              varying  WS-Out-Cx  from  1  by  1
008800              until    WS-Out-Cx  >  WS-Out-Ix.
008810     perform  ka020-Decide-One-Group  thru  ka020-Exit
008820              varying  WS-Grp-Ix  from  1  by  1
008830              until    WS-Grp-Ix  >  WS-Group-Count.
008840     perform  ka030-Compact-Table  thru  ka030-Exit.
008850 ka000-Exit.
008860     exit.
008870*
008880*Skip the pre-existing partition, group the rest by lower-
008890*cased Merchant - blank keys excluded.
008900 ka010-Build-One-Group.
008910     if       WS-Out-Cx  <=  WS-Out-Exist-Count
008920              go to  ka010-Exit.
008930     move     WS-Out-Merchant (WS-Out-Cx)  to  WS-Norm-Name-1.
008940     if       WS-Norm-Name-1  =  spaces
008950              go to  ka010-Exit.
008960     inspect  WS-Norm-Name-1  converting
008970              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008980              to  "abcdefghijklmnopqrstuvwxyz".
008990     move     zero  to  WS-I.
009000     perform  ka011-Find-Group  thru  ka011-Exit
009010              varying  WS-Grp-Cx  from  1  by  1
009020              until    WS-Grp-Cx  >  WS-Group-Count
009030              or       WS-I  not =  zero.
009040     if       WS-I  =  zero
009050              add  1  to  WS-Group-Count
009060              move  WS-Group-Count  to  WS-I
009070              move  WS-Norm-Name-1  to  WS-Grp-Name (WS-I)
009080              move  WS-Out-Cx       to  WS-Grp-First-Ix (WS-I)
009090              move  zero            to  WS-Grp-Count (WS-I)
009100              move  zero            to  WS-Grp-Sum (WS-I)
009110              move  zero            to  WS-Grp-Mon-Count (WS-I)
009120     end-if.
009130     add      1  to  WS-Grp-Count (WS-I).
009140     add      WS-Out-Amount (WS-Out-Cx)  to  WS-Grp-Sum (WS-I).
009150     perform  pa000-Yyyymm-Of-Out  thru  pa000-Exit-Out.
009160     perform  ka012-Note-Month  thru  ka012-Exit.
009170 ka010-Exit.
009180     exit.
009190 ka011-Find-Group.
009200     if       WS-Grp-Name (WS-Grp-Cx)  =  WS-Norm-Name-1
009210              move  WS-Grp-Cx  to  WS-I.
009220 ka011-Exit.
009230     exit.
009240*
009250*YYYYMM from a table entry's stored full-date, used both for
009260*outgoings and (below) income groups.
009270 pa000-Yyyymm-Of-Out.
009280     move     WS-Out-Full-Date (WS-Out-Cx)  to  BG040-Date-Bin.
009290     call     "bg040"  using  BG040-Parms.
009300     compute  WS-Work-Ym = BG040-Ccyy * 100 + BG040-Mm.
009310 pa000-Exit-Out.
009320     exit.
009330*
009340*Records a calendar month against the group if not already
009350*seen - small linear scan, the month list is at most 12 long.
009360 ka012-Note-Month.
009370     move     zero  to  WS-J.
009380     perform  ka013-Scan-Month  thru  ka013-Exit
009390              varying  WS-Grp-Mx  from  1  by  1
009400              until    WS-Grp-Mx  >  WS-Grp-Mon-Count (WS-I)
009410              or       WS-J  not =  zero.
009420     if       WS-J  =  zero
009430         and  WS-Grp-Mon-Count (WS-I)  <  12
009440              add  1  to  WS-Grp-Mon-Count (WS-I)
009450              move  WS-Work-Ym
009460                    to  WS-Grp-Mon (WS-I, WS-Grp-Mon-Count (WS-I))
009470     end-if.
009480 ka012-Exit.
009490     exit.
009500 ka013-Scan-Month.
009510     if       WS-Grp-Mon (WS-I, WS-Grp-Mx)  =  WS-Work-Ym
009520              move  WS-Grp-Mx  to  WS-J.
009530 ka013-Exit.
009540     exit.
009550*
009560*Presence test - N<=3 needs every month, N>=4 needs
009570*the greater of 2 and 70 pct of N (floor, dropped via the
009580*integer divide's natural truncation).
009590 ka020-Decide-One-Group.
009600     if       WS-Month-Count  <=  BG-Ctl-Consist-Max-N
009610              if  WS-Grp-Mon-Count (WS-Grp-Ix)  <  WS-Month-Count
009620                   go to  ka020-Exit
009630              end-if
009640     else
009650              compute  WS-K = WS-Month-Count * BG-Ctl-Consist-Pct / 100
009660              if  WS-K  <  BG-Ctl-Consist-Min-Mon
009670                   move  BG-Ctl-Consist-Min-Mon  to  WS-K
009680              end-if
009690              if  WS-Grp-Mon-Count (WS-Grp-Ix)  <  WS-K
009700                   go to  ka020-Exit
009710              end-if
009720     end-if.
009730*
009740*Qualifies - overwrite the group's first row with the average,
009750*mark every other row in the group for removal at compaction.
009760     move     WS-Grp-First-Ix (WS-Grp-Ix)  to  WS-I.
009770     compute  WS-Out-Amount (WS-I)  rounded =
009780              WS-Grp-Sum (WS-Grp-Ix) / WS-Grp-Count (WS-Grp-Ix).
009790     move     WS-Grp-Count (WS-Grp-Ix)
009800              to  WS-Out-Occ-Count (WS-I).
009810     move     WS-Grp-Mon-Count (WS-Grp-Ix)
009820              to  WS-Out-Mon-Present (WS-I).
009830     move     "Y"  to  WS-Out-Consist-Flag (WS-I).
009840     perform  ka021-Mark-Others  thru  ka021-Exit
009850              varying  WS-Out-Cx  from  WS-Out-Exist-Count + 1
009860              by  1
009870              until    WS-Out-Cx  >  WS-Out-Ix.
009880 ka020-Exit.
009890     exit.
009900 ka021-Mark-Others.
009910     if       WS-Out-Cx  =  WS-I
009920              go to  ka021-Exit.
009930     move     WS-Out-Merchant (WS-Out-Cx)  to  WS-Norm-Name-1.
009940     inspect  WS-Norm-Name-1  converting
009950              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009960              to  "abcdefghijklmnopqrstuvwxyz".
009970     if       WS-Norm-Name-1  =  WS-Grp-Name (WS-Grp-Ix)
009980              move  "Y"  to  WS-Out-Delete-Flag (WS-Out-Cx).
009990 ka021-Exit.
010000     exit.
010010*
010020*Squeezes out every row flagged for delete, sliding the table
010030*down in place - the pre-existing partition is never flagged
010040*so it can never move.
010050 ka030-Compact-Table.
010060     move     WS-Out-Exist-Count  to  WS-J.
010070     perform  ka031-Keep-Or-Drop  thru  ka031-Exit
010080              varying  WS-Out-Cx  from  WS-Out-Exist-Count + 1
010090              by  1
010100              until    WS-Out-Cx  >  WS-Out-Ix.
010110     move     WS-J  to  WS-Out-Ix.
010120 ka030-Exit.
010130     exit.
010140 ka031-Keep-Or-Drop.
010150     if       WS-Out-Delete-Flag (WS-Out-Cx)  =  "Y"
010160              go to  ka031-Exit.
010170     add      1  to  WS-J.
010180     if       WS-J  not =  WS-Out-Cx
010190              move  WS-Out-Entry (WS-Out-Cx)  to  WS-Out-Entry (WS-J).
010200 ka031-Exit.
010210     exit.
010220*
010230*Income consistency pass, same shape as ka000 above
010240*but keyed on Source and with no pre-existing partition to
010250*skip - every row accumulated this run is eligible.
010260 kb000-Consistency-Income.
010270     move     zero  to  WS-Group-Count.
010280     perform  kb010-Build-One-Group  thru  kb010-Exit
010290              varying  WS-Inc-Cx  from  1  by  1
010300              until    WS-Inc-Cx  >  WS-Inc-Ix.
010310     perform  kb020-Decide-One-Group  thru  kb020-Exit
010320              varying  WS-Grp-Ix  from  1  by  1
010330              until    WS-Grp-Ix  >  WS-Group-Count.
010340     perform  kb030-Compact-Table  thru  kb030-Exit.
010350 kb000-Exit.
010360     exit.
010370*
010380 kb010-Build-One-Group.
010390     move     WS-Inc-Source (WS-Inc-Cx)  to  WS-Norm-Name-1.
010400     if       WS-Norm-Name-1  =  spaces
010410              go to  kb010-Exit.
010420     inspect  WS-Norm-Name-1  converting
010430              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010440              to  "abcdefghijklmnopqrstuvwxyz".
010450     move     zero  to  WS-I.
010460     perform  ka011-Find-Group  thru  ka011-Exit
010470              varying  WS-Grp-Cx  from  1  by  1
010480              until    WS-Grp-Cx  >  WS-Group-Count
010490              or       WS-I  not =  zero.
010500     if       WS-I  =  zero
010510              add  1  to  WS-Group-Count
010520              move  WS-Group-Count  to  WS-I
010530              move  WS-Norm-Name-1  to  WS-Grp-Name (WS-I)
010540              move  WS-Inc-Cx       to  WS-Grp-First-Ix (WS-I)
010550              move  zero            to  WS-Grp-Count (WS-I)
010560              move  zero            to  WS-Grp-Sum (WS-I)
010570              move  zero            to  WS-Grp-Mon-Count (WS-I)
010580     end-if.
010590     add      1  to  WS-Grp-Count (WS-I).
010600     add      WS-Inc-Amount (WS-Inc-Cx)  to  WS-Grp-Sum (WS-I).
010610     perform  pa010-Yyyymm-Of-Inc  thru  pa010-Exit-Inc.
010620     perform  ka012-Note-Month  thru  ka012-Exit.
010630 kb010-Exit.
010640     exit.
010650*
010660 pa010-Yyyymm-Of-Inc.
010670     move     WS-Inc-Full-Date (WS-Inc-Cx)  to  BG040-Date-Bin.
010680     call     "bg040"  using  BG040-Parms.
010690     compute  WS-Work-Ym = BG040-Ccyy * 100 + BG040-Mm.
010700 pa010-Exit-Inc.
010710     exit.
010720*
010730 kb020-Decide-One-Group.
010740     if       WS-Month-Count  <=  BG-Ctl-Consist-Max-N
010750              if  WS-Grp-Mon-Count (WS-Grp-Ix)  <  WS-Month-Count
010760                   go to  kb020-Exit
010770              end-if
010780     else
010790              compute  WS-K = WS-Month-Count * BG-Ctl-Consist-Pct / 100
010800              if  WS-K  <  BG-Ctl-Consist-Min-Mon
010810                   move  BG-Ctl-Consist-Min-Mon  to  WS-K
010820              end-if
010830              if  WS-Grp-Mon-Count (WS-Grp-Ix)  <  WS-K
010840                   go to  kb020-Exit
010850              end-if
010860     end-if.
010870     move     WS-Grp-First-Ix (WS-Grp-Ix)  to  WS-I.
010880     compute  WS-Inc-Amount (WS-I)  rounded =
010890              WS-Grp-Sum (WS-Grp-Ix) / WS-Grp-Count (WS-Grp-Ix).
010900     move     WS-Grp-Count (WS-Grp-Ix)
010910              to  WS-Inc-Occ-Count (WS-I).
010920     move     WS-Grp-Mon-Count (WS-Grp-Ix)
010930              to  WS-Inc-Mon-Present (WS-I).
010940     move     "Y"  to  WS-Inc-Consist-Flag (WS-I).
010950     perform  kb021-Mark-Others  thru  kb021-Exit
010960              varying  WS-Inc-Cx  from  1  by  1
010970              until    WS-Inc-Cx  >  WS-Inc-Ix.
010980 kb020-Exit.
010990     exit.
011000 kb021-Mark-Others.
011010     if       WS-Inc-Cx  =  WS-I
011020              go to  kb021-Exit.
011030     move     WS-Inc-Source (WS-Inc-Cx)  to  WS-Norm-Name-1.
011040     inspect  WS-Norm-Name-1  converting
011050              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011060              to  "abcdefghijklmnopqrstuvwxyz".
011070     if       WS-Norm-Name-1  =  WS-Grp-Name (WS-Grp-Ix)
011080              move  "Y"  to  WS-Inc-Delete-Flag (WS-Inc-Cx).
011090 kb021-Exit.
011100     exit.
011110*
011120 kb030-Compact-Table.
011130     move     zero  to  WS-J.
011140     perform  kb031-Keep-Or-Drop  thru  kb031-Exit
011150              varying  WS-Inc-Cx  from  1  by  1
011160              until    WS-Inc-Cx  >  WS-Inc-Ix.
011170     move     WS-J  to  WS-Inc-Ix.
011180 kb030-Exit.
011190     exit.
011200 kb031-Keep-Or-Drop.
011210     if       WS-Inc-Delete-Flag (WS-Inc-Cx)  =  "Y"
011220              go to  kb031-Exit.
011230     add      1  to  WS-J.
011240     if       WS-J  not =  WS-Inc-Cx
011250              move  WS-Inc-Entry (WS-Inc-Cx)  to  WS-Inc-Entry (WS-J).
011260 kb031-Exit.
011270     exit.
011280*
011290*Totals, averages and net position over the final
011300*outgoings/income/purchases tables.  The pre-existing ledger
011310*partition of Outgoings IS included in the totals - it is
011320*part of the stored ledger the bookkeeper is watching.
011330 la000-Compute-Statistics.
011340     move     WS-Month-Count  to  STAT-Num-Months.
011350     move     zero  to  STAT-Total-Outgoings  STAT-Total-Income
011360                        STAT-Total-Purchases.
011370     move     zero  to  WS-I.
011380     perform  la011-Sum-Out-Row  thru  la011-Exit
011390              varying  WS-I  from  1  by  1
011400              until    WS-I  >  WS-Out-Ix.
011410     move     zero  to  WS-I.
011420     perform  la012-Sum-Inc-Row  thru  la012-Exit
011430              varying  WS-I  from  1  by  1
011440              until    WS-I  >  WS-Inc-Ix.
011450     move     zero  to  WS-I.
011460     perform  la013-Sum-Pur-Row  thru  la013-Exit
011470              varying  WS-I  from  1  by  1
011480              until    WS-I  >  WS-Pur-Ix.
011490     move     WS-Out-Ix  to  STAT-Num-Out-Txns.
011500     move     WS-Inc-Ix  to  STAT-Num-Inc-Txns.
011510     move     WS-Pur-Ix  to  STAT-Num-Pur-Txns.
011520     compute  STAT-Total-Spent =
011530              STAT-Total-Outgoings + STAT-Total-Purchases.
011540     compute  STAT-Net-Position =
011550              STAT-Total-Income - STAT-Total-Spent.
011560     if       WS-Month-Count  =  zero
011570              move  zero  to  STAT-Avg-Mon-Outgoings
011580                              STAT-Avg-Mon-Income
011590                              STAT-Avg-Mon-Purchases
011600                              STAT-Avg-Mon-Spent
011610     else
011620              compute  STAT-Avg-Mon-Outgoings  rounded =
011630                       STAT-Total-Outgoings / WS-Month-Count
011640              compute  STAT-Avg-Mon-Income     rounded =
011650                       STAT-Total-Income / WS-Month-Count
011660              compute  STAT-Avg-Mon-Purchases  rounded =
011670                       STAT-Total-Purchases / WS-Month-Count
011680              compute  STAT-Avg-Mon-Spent      rounded =
011690                       STAT-Total-Spent / WS-Month-Count
011700     end-if.
011710 la000-Exit.
011720     exit.
011730*
011740 la011-Sum-Out-Row.
011750     add      WS-Out-Amount (WS-I)  to  STAT-Total-Outgoings.
011760 la011-Exit.
011770     exit.
011780 la012-Sum-Inc-Row.
011790     add      WS-Inc-Amount (WS-I)  to  STAT-Total-Income.
011800 la012-Exit.
011810     exit.
011820 la013-Sum-Pur-Row.
011830     add      WS-Pur-Amount (WS-I)  to  STAT-Total-Purchases.
011840 la013-Exit.
011850     exit.
011860*
011870*Write the ledgers.  Outgoings is rewritten whole
011880*(pre-existing rows carried through, plus this run's survivors)
011890*since BG030's duplicate-removal pass needs record ids that
011900*agree with what bg020 reports on.
011910 ma000-Write-Out-Ledger.
011920     open     output  Out-File.
011930     move     zero  to  WS-I.
011940     perform  ma010-Write-One-Out  thru  ma010-Exit
011950              varying  WS-I  from  1  by  1
011960              until    WS-I  >  WS-Out-Ix.
011970     close    Out-File.
011980 ma000-Exit.
011990     exit.
012000 ma010-Write-One-Out.
012010     move     WS-I                      to  OUT-Record-Id.
012020     move     WS-Out-Txn-No (WS-I)      to  OUT-Transaction-No.
012030     move     WS-Out-Day (WS-I)         to  OUT-Day-Of-Month.
012040     move     WS-Out-Full-Date (WS-I)   to  OUT-Full-Date.
012050     move     WS-Out-Account (WS-I)     to  OUT-Account.
012060     move     WS-Out-Amount (WS-I)      to  OUT-Amount.
012070     move     WS-Out-Subcat (WS-I)      to  OUT-Subcategory.
012080     move     WS-Out-Memo (WS-I)        to  OUT-Memo.
012090     move     WS-Out-Merchant (WS-I)    to  OUT-Merchant-Name.
012100     move     WS-Out-Occ-Count (WS-I)   to  OUT-Occurrence-Cnt.
012110     move     WS-Out-Mon-Present (WS-I) to  OUT-Months-Present.
012120     move     WS-Out-Consist-Flag (WS-I)
012130              to  OUT-Consistent-Flag.
012140     if       OUT-Consistent-Flag  =  space
012150              move  "N"  to  OUT-Consistent-Flag.
012160     write    OUT-Record.
012170 ma010-Exit.
012180     exit.
012190*
012200 mb000-Write-Inc-Ledger.
012210     open     output  Inc-File.
012220     move     zero  to  WS-I.
012230     perform  mb010-Write-One-Inc  thru  mb010-Exit
012240              varying  WS-I  from  1  by  1
012250              until    WS-I  >  WS-Inc-Ix.
012260     close    Inc-File.
012270 mb000-Exit.
012280     exit.
012290 mb010-Write-One-Inc.
012300     move     WS-I                      to  INC-Record-Id.
012310     move     WS-Inc-Txn-No (WS-I)      to  INC-Transaction-No.
012320     move     WS-Inc-Day (WS-I)         to  INC-Day-Of-Month.
012330     move     WS-Inc-Full-Date (WS-I)   to  INC-Full-Date.
012340     move     WS-Inc-Account (WS-I)     to  INC-Account.
012350     move     WS-Inc-Amount (WS-I)      to  INC-Amount.
012360     move     WS-Inc-Subcat (WS-I)      to  INC-Subcategory.
012370     move     WS-Inc-Memo (WS-I)        to  INC-Memo.
012380     move     WS-Inc-Source (WS-I)      to  INC-Source-Name.
012390     move     WS-Inc-Occ-Count (WS-I)   to  INC-Occurrence-Cnt.
012400     move     WS-Inc-Mon-Present (WS-I) to  INC-Months-Present.
012410     move     WS-Inc-Consist-Flag (WS-I)
012420              to  INC-Consistent-Flag.
012430     if       INC-Consistent-Flag  =  space
012440              move  "N"  to  INC-Consistent-Flag.
012450     write    INC-Record.
012460 mb010-Exit.
012470     exit.
012480*
012490 mc000-Write-Pur-Ledger.
012500     open     output  Pur-File.
012510     move     zero  to  WS-I.
012520     perform  mc010-Write-One-Pur  thru  mc010-Exit
012530              varying  WS-I  from  1  by  1
012540              until    WS-I  >  WS-Pur-Ix.
012550     close    Pur-File.
012560 mc000-Exit.
012570     exit.
012580 mc010-Write-One-Pur.
012590     move     WS-I                      to  PUR-Record-Id.
012600     move     WS-Pur-Txn-No (WS-I)      to  PUR-Transaction-No.
012610     move     WS-Pur-Day (WS-I)         to  PUR-Day-Of-Month.
012620     move     WS-Pur-Full-Date (WS-I)   to  PUR-Full-Date.
012630     move     WS-Pur-Account (WS-I)     to  PUR-Account.
012640     move     WS-Pur-Amount (WS-I)      to  PUR-Amount.
012650     move     WS-Pur-Subcat (WS-I)      to  PUR-Subcategory.
012660     move     WS-Pur-Memo (WS-I)        to  PUR-Memo.
012670     move     WS-Pur-Merchant (WS-I)    to  PUR-Merchant-Name.
012680     move     zero                      to  PUR-Occurrence-Cnt.
012690     move     1                         to  PUR-Months-Present.
012700     move     "N"                       to  PUR-Consistent-Flag.
012710     write    PUR-Record.
012720 mc010-Exit.
012730     exit.
012740*
012750 md000-Write-Stats.
012760     open     output  Stat-File.
012770     write    BG-Statistics-Record.
012780     close    Stat-File.
012790 md000-Exit.
012800     exit.
012810*
012820 zz999-Main-Exit.
012830     exit     program.
012840*******    ************
012850
