000010*****************************************************************
000020*                                                                
000030*              Budget Date Validation & Conversion               
000040*                                                                
000050*****************************************************************
000060*
000070 identification           division.
000080*=================================
000090*
000100 program-id.              bg040.
000110*
000120 author.                  G D Chapman.
000130 installation.            Applewood Computers.
000140 date-written.            14/03/1987.
000150 date-compiled.           
000160 security.                Confidential - Applewood Computers.
000170*
000180*Remarks.                 Validates and converts a Budget
000190*                         statement transaction date held as
000200*                         dd/mm/ccyy text to a packed ccyymmdd
000210*                         binary plus a continuous day-serial
000220*                         number (for comparing dates either
000230*                         side of a month end) and back again.
000240*
000250*                         Blank date in = Blank-Flag out - the
000260*                         caller skips a row like that, it is
000270*                         not rejected outright.
000280*
000290*Called by.               bg010, bg030.
000300*Calls.                   None.
000310*
000320*Change-Log.
000330*===========                                                   BG-TKT
000340*14/03/87 gdc - 1.00 Created for the original overdraft-watch
000350*               extract job, predecessor of the budget run.       BG-0002 
000360*02/11/88 gdc - 1.01 Picked up by month-end close, no longer
000370*               a one-off extract.                                BG-0017 
000380*19/06/91 vbc - 1.02 Moved into common/ so sales ledger could
000390*               share the day-serial routine.                     BG-0033 
000400*09/02/93 gdc - 1.03 Century window fix attempt, rolled back,
000410*               see 98 entry below - left as was.                 BG-0051 
000420*17/11/98 mjp - 1.04 Y2K remediation - Ccyy now carried as a
000430*               true 4-digit field throughout, century no
000440*               longer derived from a sliding window.             BG-0099 
000450*22/01/99 mjp - 1.05 Y2K - leap-year test re-verified for the
000460*               year 2000 case (div by 400 branch).               BG-0101 
000470*30/03/01 gdc - 1.06 Day-serial routine added so the dup test
000480*               can compare across a month boundary.              BG-0114 
000490*14/01/26 gdc - 2.00 Rebuilt for the new Budget Statement
000500*               batch - lost the old cheque-date entry
000510*               points, gained Day-Serial on every call.          BG-0140 
000520*28/01/26 gdc - 2.01 Day-Serial now returned on the unpack
000530*               (ccyymmdd to text) path too.                      BG-0144 
000540*
000550 environment              division.
000560*=================================
000570*
000580 configuration            section.
000590 special-names.
000600     C01 is TOP-OF-FORM.
000610     class  DAY-DIGIT-CLASS is "0" thru "9".
000620     switch-1 is BG-TEST-SWITCH on status is BG-TEST-ON
000630                                 off status is BG-TEST-OFF.
000640 input-output             section.
000650*
000660 data                     division.
000670*=================================
000680 working-storage          section.
000690*---------------------------------
000700*
000710*Calendar tables - do not re-order, subscripted directly
000720*by the month number, not searched.
000730 01  WS-Days-In-Month-List.
000740     05  filler             pic 99   value 31.
000750     05  filler             pic 99   value 28.
000760     05  filler             pic 99   value 31.
000770     05  filler             pic 99   value 30.
000780     05  filler             pic 99   value 31.
000790     05  filler             pic 99   value 30.
000800     05  filler             pic 99   value 31.
000810     05  filler             pic 99   value 31.
000820     05  filler             pic 99   value 30.
000830     05  filler             pic 99   value 31.
000840     05  filler             pic 99   value 30.
000850     05  filler             pic 99   value 31.
000860 01  WS-Days-In-Month-Tab redefines WS-Days-In-Month-List.
000870     05  WS-Days-In-Month  pic 99  occurs 12
000880                                   indexed by WS-Mon-Ix.
000890*
000900 01  WS-Cum-Days-List.
000910     05  filler             pic 999  value 0.
000920     05  filler             pic 999  value 31.
000930     05  filler             pic 999  value 59.
000940     05  filler             pic 999  value 90.
000950     05  filler             pic 999  value 120.
000960     05  filler             pic 999  value 151.
000970     05  filler             pic 999  value 181.
000980     05  filler             pic 999  value 212.
000990     05  filler             pic 999  value 243.
001000     05  filler             pic 999  value 273.
001010     05  filler             pic 999  value 304.
001020     05  filler             pic 999  value 334.
001030 01  WS-Cum-Days-Tab redefines WS-Cum-Days-List.
001040     05  WS-Cum-Days-Entry pic 999 occurs 12
001050                                   indexed by WS-Cum-Ix.
001060*
001070 77  WS-Slash-Count       pic 99      comp.
001080*
001090 01  WS-Work-Counters.
001100     03  WS-Y                 pic 9(4)  comp.
001110     03  WS-Y-Minus-1         pic 9(4)  comp.
001120     03  WS-Quot              pic 9(7)  comp.
001130     03  WS-Rem4              pic 99    comp.
001140     03  WS-Rem100            pic 999   comp.
001150     03  WS-Rem400            pic 9999  comp.
001160     03  WS-Leap4             pic 9(4)  comp.
001170     03  WS-Leap100           pic 9(4)  comp.
001180     03  WS-Leap400           pic 9(4)  comp.
001190     03  WS-Days-Before-Year  pic 9(9)  comp.
001200     03  WS-Max-Day           pic 99    comp.
001210     03  WS-Leap-Year-Flag    pic x.
001220         88  WS-Is-Leap-Year      value "Y".
001230     03  WS-Ccyy-Temp         pic 9(4)  comp.
001240     03  WS-Mmdd-Temp         pic 9(4)  comp.
001250     03  WS-Mm-Temp           pic 99    comp.
001260     03  WS-Dd-Temp           pic 99    comp.
001270     03  filler               pic x(06).
001280*
001290 linkage                  section.
001300*---------------------------------
001310 copy  "wsbg040.cob".
001320*
001330 procedure                division using BG040-Linkage.
001340*========================================================
001350*
001360*aa000-Main is the only entry point.  BG040-Date-Bin
001370*greater than zero on entry means unpack (binary to
001380*text); otherwise the caller wants text validated and
001390*packed.  Same two-way shape as the old maps04 routine.
001400 aa000-Main.
001410     if       BG040-Date-Bin  >  zero
001420              go to  ab000-Unpack-Date.
001430     perform  aa010-Edit-Date-Text  thru  aa010-Exit.
001440     if       not BG040-Is-Valid
001450              go to  zz999-Main-Exit.
001460     move     BG040-Ccyy  to  WS-Y.
001470     perform  aa020-Validate-Calendar  thru  aa020-Exit.
001480     if       not BG040-Is-Valid
001490              go to  zz999-Main-Exit.
001500     perform  aa030-Pack-Date  thru  aa030-Exit.
001510     perform  aa040-Compute-Serial  thru  aa040-Exit.
001520     go       to  zz999-Main-Exit.
001530*
001540 aa010-Edit-Date-Text.
001550     if       BG040-Date-Text  =  spaces
001560              move  "B"  to  BG040-Valid-Flag
001570              move  zero  to  BG040-Date-Bin  BG040-Day-Serial
001580              move  1     to  BG040-Day-Of-Month
001590              go to  aa010-Exit.
001600     move     zero  to  WS-Slash-Count.
001610     inspect  BG040-Date-Text replacing all "." by "/".
001620     inspect  BG040-Date-Text replacing all "-" by "/".
001630     inspect  BG040-Date-Text tallying WS-Slash-Count
001640              for all "/".
001650     if       WS-Slash-Count  not =  2
001660        or    BG040-Dd   not numeric
001670        or    BG040-Mm   not numeric
001680        or    BG040-Cc   not numeric
001690        or    BG040-Yy   not numeric
001700              move  "N"  to  BG040-Valid-Flag
001710              move  zero  to  BG040-Date-Bin  BG040-Day-Serial
001720              go to  aa010-Exit.
001730     move     "Y"  to  BG040-Valid-Flag.
001740 aa010-Exit.
001750     exit.
001760*
001770*Only a very basic range test here plus the leap-year
001780*table look-up - there is no FUNCTION Test-Date on this
001790*compiler so Feb 29/30/31 have to be caught by hand.
001800 aa020-Validate-Calendar.
001810     if       BG040-Dd  <  1
001820        or    BG040-Mm  <  1  or  >  12
001830              move  "N"  to  BG040-Valid-Flag
001840              go to  aa020-Exit.
001850     perform  bb000-Set-Leap-Switch  thru  bb000-Exit.
001860     set      WS-Mon-Ix  to  BG040-Mm.
001870     move     WS-Days-In-Month (WS-Mon-Ix)  to  WS-Max-Day.
001880     if       BG040-Mm  =  2  and  WS-Is-Leap-Year
001890              add  1  to  WS-Max-Day.
001900     if       BG040-Dd  >  WS-Max-Day
001910              move  "N"  to  BG040-Valid-Flag
001920              go to  aa020-Exit.
001930     move     "Y"  to  BG040-Valid-Flag.
001940 aa020-Exit.
001950     exit.
001960*
001970 aa030-Pack-Date.
001980     compute  BG040-Date-Bin  =
001990              (BG040-Ccyy * 10000) + (BG040-Mm * 100) +
002000              BG040-Dd.
002010     move     BG040-Dd  to  BG040-Day-Of-Month.
002020 aa030-Exit.
002030     exit.
002040*
002050*Day-serial is a plain running day count, year 1 = day 1,
002060*so that subtracting two serials gives the true number of
002070*calendar days between them, leap years and month-ends
002080*included.  Not a calendar date in its own right - never
002090*stored on a ledger, used for day-gap comparison only.
002100 aa040-Compute-Serial.
002110     subtract 1  from  WS-Y  giving  WS-Y-Minus-1.
002120     compute  WS-Leap4    =  WS-Y-Minus-1 / 4.
002130     compute  WS-Leap100  =  WS-Y-Minus-1 / 100.
002140     compute  WS-Leap400  =  WS-Y-Minus-1 / 400.
002150     compute  WS-Days-Before-Year  =
002160              (WS-Y-Minus-1 * 365) + WS-Leap4 -
002170              WS-Leap100 + WS-Leap400.
002180     set      WS-Cum-Ix  to  BG040-Mm.
002190     perform  bb000-Set-Leap-Switch  thru  bb000-Exit.
002200     compute  BG040-Day-Serial  =
002210              WS-Days-Before-Year +
002220              WS-Cum-Days-Entry (WS-Cum-Ix) + BG040-Dd.
002230     if       BG040-Mm  >  2  and  WS-Is-Leap-Year
002240              add  1  to  BG040-Day-Serial.
002250 aa040-Exit.
002260     exit.
002270*
002280*Gregorian leap-year test, division-remainder style, no
002290*intrinsic FUNCTION used - this compiler predates them.
002300 bb000-Set-Leap-Switch.
002310     move     "N"  to  WS-Leap-Year-Flag.
002320     divide   WS-Y  by  4  giving  WS-Quot
002330              remainder  WS-Rem4.
002340     if       WS-Rem4  not =  zero
002350              go to  bb000-Exit.
002360     move     "Y"  to  WS-Leap-Year-Flag.
002370     divide   WS-Y  by  100  giving  WS-Quot
002380              remainder  WS-Rem100.
002390     if       WS-Rem100  not =  zero
002400              go to  bb000-Exit.
002410     move     "N"  to  WS-Leap-Year-Flag.
002420     divide   WS-Y  by  400  giving  WS-Quot
002430              remainder  WS-Rem400.
002440     if       WS-Rem400  =  zero
002450              move  "Y"  to  WS-Leap-Year-Flag.
002460 bb000-Exit.
002470     exit.
002480*
002490*Binary Date Unpack Routine
002500*==========================
002510*Requires ccyymmdd in BG040-Date-Bin, returns dd/mm/ccyy
002520*text plus a day-serial, same as the forward path.
002530 ab000-Unpack-Date.
002540     divide   BG040-Date-Bin  by  10000  giving  WS-Ccyy-Temp
002550              remainder  WS-Mmdd-Temp.
002560     divide   WS-Mmdd-Temp  by  100  giving  WS-Mm-Temp
002570              remainder  WS-Dd-Temp.
002580     move     WS-Ccyy-Temp  to  BG040-Ccyy.
002590     move     WS-Mm-Temp    to  BG040-Mm.
002600     move     WS-Dd-Temp    to  BG040-Dd.
002610     move     BG040-Dd      to  BG040-Day-Of-Month.
002620     move     BG040-Ccyy    to  WS-Y.
002630     perform  aa040-Compute-Serial  thru  aa040-Exit.
002640     move     "Y"  to  BG040-Valid-Flag.
002650     go       to  zz999-Main-Exit.
002660*
002670 zz999-Main-Exit.
002680     exit     program.
002690******    ************
