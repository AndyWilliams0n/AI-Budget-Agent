000010*****************************************************************
000020*                                                                
000030*            Budget Payee Name Similarity Ratio                  
000040*                                                                
000050*****************************************************************
000060*
000070 identification           division.
000080*=================================
000090*
000100 program-id.              bg090.
000110*
000120 author.                  G D Chapman.
000130 installation.            Applewood Computers.
000140 date-written.            22/09/1989.
000150 date-compiled.           
000160 security.                Confidential - Applewood Computers.
000170*
000180*Remarks.                 Name-similarity check, same family
000190*                         of routine as the old Mod-11 check-
000200*                         digit verifier (maps09) but scoring
000210*                         how alike two payee names are, not
000220*                         validating an account number.
000230*
000240*                         Returns a 0-100 ratio, Gratten/
000250*                         Obershelp style - twice the total
000260*                         matched run length over the sum of
000270*                         the two name lengths.  Used by the
000280*                         outgoing repeat-payment check only.
000290*
000300*                         No recursive CALL or PERFORM on this
000310*                         compiler so the recursive half of
000320*                         the algorithm (re-scan left and
000330*                         right of the best match) is done
000340*                         with an explicit range stack in
000350*                         WS-Range-Stack, worked off until
000360*                         empty - same trick as a lot of the
000370*                         old sort/merge code uses.
000380*
000390*Called by.               bg010.
000400*Calls.                   None.
000410*
000420*Change-Log.
000430*===========                                                   BG-TKT
000440*22/09/89 gdc - 1.00 Created for a one-off mailing-list de-dup
000450*               job, lifted the table-driven style from           BG-0004 
000460*               maps09 wholesale.                                 BG-0004 
000470*11/05/92 vbc - 1.01 Name length raised from 30 to 60 to match    BG-0028 
000480*               the wider memo field elsewhere.                   BG-0028 
000490*23/11/98 mjp - 1.02 Y2K housekeeping pass - no date fields in    BG-0097 
000500*               this routine, change log entry only.              BG-0097 
000510*14/01/26 gdc - 2.00 Picked up again for the Budget Statement     BG-0141
000520*               batch - range-stack and stop-on-zero-match        BG-0141
000530*               logic both rebuilt for the new duplicate check.   BG-0141
000540*
000550 environment              division.
000560*=================================
000570*
000580 configuration            section.
000590 special-names.
000600     C01 is TOP-OF-FORM.
000610     class  NAME-DIGIT-CLASS is "0" thru "9".
000620     switch-1 is BG-TEST-SWITCH on status is BG-TEST-ON
000630                                 off status is BG-TEST-OFF.
000640 input-output             section.
000650*
000660 data                     division.
000670*=================================
000680 working-storage          section.
000690*---------------------------------
000700*
000710 77  WS-Len-1            pic 99      comp.
000720 77  WS-Len-2            pic 99      comp.
000730 77  WS-Total-Match      pic 9(3)    comp.
000740*
000750 01  WS-Dp-Row-List.
000760     03  WS-Prev-Row-Tab.
000770         05  filler         pic 99  occurs 61  value zero.
000780     03  WS-Curr-Row-Tab.
000790         05  filler         pic 99  occurs 61  value zero.
000800 01  WS-Dp-Row-Tab redefines WS-Dp-Row-List.
000810     03  WS-Prev-Row    pic 99  occurs 61 indexed by WS-Pj.
000820     03  WS-Curr-Row    pic 99  occurs 61 indexed by WS-Cj.
000830*
000840 01  WS-Range-Stack-List.
000850     03  WS-Range-Entry  occurs 30.
000860         05  WS-Rs-S1    pic 99  comp.
000870         05  WS-Rs-E1    pic 99  comp.
000880         05  WS-Rs-S2    pic 99  comp.
000890         05  WS-Rs-E2    pic 99  comp.
000900 01  WS-Range-Stack-Tab redefines WS-Range-Stack-List.
000910     03  WS-Rs-Ix-Data   occurs 30 indexed by WS-Rs-Ix.
000920         05  filler      pic x(08).
000930*
000940 01  WS-Work-Area.
000950     03  WS-Stack-Top     pic 99     comp.
000960     03  WS-S1            pic 99     comp.
000970     03  WS-E1            pic 99     comp.
000980     03  WS-S2            pic 99     comp.
000990     03  WS-E2            pic 99     comp.
001000     03  WS-I             pic 99     comp.
001010     03  WS-J             pic 99     comp.
001020     03  WS-Best-Len      pic 99     comp.
001030     03  WS-Best-I        pic 99     comp.
001040     03  WS-Best-J        pic 99     comp.
001050     03  WS-Ratio-Work    pic 9(5)v99 comp-3.
001060     03  filler           pic x(06).
001070*
001080 linkage                  section.
001090*---------------------------------
001100 copy  "wsbg090.cob".
001110*
001120 procedure                division using BG090-Linkage.
001130*========================================================
001140*
001150*Blank either name - bg010 already screens this out before
001160*calling, but zero is returned here too if it slips through.
001170 aa000-Main.
001180     move     zero  to  BG090-Ratio-Pct  WS-Total-Match.
001190     if       BG090-Name-1  =  spaces
001200        or    BG090-Name-2  =  spaces
001210              go to  zz999-Main-Exit.
001220     perform  aa010-Find-Lengths  thru  aa010-Exit.
001230     if       WS-Len-1  =  zero  or  WS-Len-2  =  zero
001240              go to  zz999-Main-Exit.
001250     move     1         to  WS-Stack-Top.
001260     move     1         to  WS-Rs-S1 (1)  WS-Rs-S2 (1).
001270     move     WS-Len-1  to  WS-Rs-E1 (1).
001280     move     WS-Len-2  to  WS-Rs-E2 (1).
001290     perform  bb000-Work-The-Stack  thru  bb000-Exit
001300              until  WS-Stack-Top  =  zero.
001310     compute  WS-Ratio-Work  rounded =
001320              (WS-Total-Match * 2 * 100) / (WS-Len-1 + WS-Len-2).
001330     move     WS-Ratio-Work  to  BG090-Ratio-Pct.
001340     go       to  zz999-Main-Exit.
001350*
001360*Trailing-space trim done by hand, right to left - there
001370*is no FUNCTION Length on this compiler.
001380 aa010-Find-Lengths.
001390     move     60  to  WS-I.
001400     perform  aa011-Back-Up-1  thru  aa011-Exit
001410              until  WS-I  <  1
001420              or     BG090-Name-1 (WS-I:1)  not =  space.
001430     move     WS-I  to  WS-Len-1.
001440     move     60  to  WS-I.
001450     perform  aa012-Back-Up-2  thru  aa012-Exit
001460              until  WS-I  <  1
001470              or     BG090-Name-2 (WS-I:1)  not =  space.
001480     move     WS-I  to  WS-Len-2.
001490 aa010-Exit.
001500     exit.
001510 aa011-Back-Up-1.
001520     subtract 1  from  WS-I.
001530 aa011-Exit.
001540     exit.
001550 aa012-Back-Up-2.
001560     subtract 1  from  WS-I.
001570 aa012-Exit.
001580     exit.
001590*
001600*Pops one range, finds its single longest matching run,
001610*credits the length to WS-Total-Match, then pushes back
001620*the unmatched left and right remainders - this is the
001630*recursive half of Obershelp done with an explicit stack
001640*instead of a recursive CALL.
001650 bb000-Work-The-Stack.
001660     move     WS-Rs-S1 (WS-Stack-Top)  to  WS-S1.
001670     move     WS-Rs-E1 (WS-Stack-Top)  to  WS-E1.
001680     move     WS-Rs-S2 (WS-Stack-Top)  to  WS-S2.
001690     move     WS-Rs-E2 (WS-Stack-Top)  to  WS-E2.
001700     subtract 1  from  WS-Stack-Top.
001710     if       WS-S1  >  WS-E1  or  WS-S2  >  WS-E2
001720              go to  bb000-Exit.
001730     perform  cc000-Find-Best-Run  thru  cc000-Exit.
001740     if       WS-Best-Len  =  zero
001750              go to  bb000-Exit.
001760     add      WS-Best-Len  to  WS-Total-Match.
001770*    Left remainder, before the matched run on each side.
001780     if       WS-S1  <=  WS-Best-I - WS-Best-Len
001790        and   WS-S2  <=  WS-Best-J - WS-Best-Len
001800              add  1  to  WS-Stack-Top
001810              move  WS-S1  to  WS-Rs-S1 (WS-Stack-Top)
001820              compute  WS-Rs-E1 (WS-Stack-Top) =
001830                       WS-Best-I - WS-Best-Len
001840              move  WS-S2  to  WS-Rs-S2 (WS-Stack-Top)
001850              compute  WS-Rs-E2 (WS-Stack-Top) =
001860                       WS-Best-J - WS-Best-Len.
001870*    Right remainder, after the matched run on each side.
001880     if       WS-Best-I  <  WS-E1  and  WS-Best-J  <  WS-E2
001890              add  1  to  WS-Stack-Top
001900              compute  WS-Rs-S1 (WS-Stack-Top) = WS-Best-I + 1
001910              move  WS-E1  to  WS-Rs-E1 (WS-Stack-Top)
001920              compute  WS-Rs-S2 (WS-Stack-Top) = WS-Best-J + 1
001930              move  WS-E2  to  WS-Rs-E2 (WS-Stack-Top).
001940 bb000-Exit.
001950     exit.
001960*
001970*Classic one-row dynamic-programming longest-common-run
001980*scan, bounded to the current range only - WS-Prev-Row/
001990*WS-Curr-Row hold run-length-ending-here, not a full
002000*matrix, to keep the table small.
002010 cc000-Find-Best-Run.
002020     move     zero  to  WS-Best-Len  WS-Best-I  WS-Best-J.
002030     perform  dd000-Clear-Prev-Row  thru  dd000-Exit
002040              varying  WS-Pj  from  WS-S2  by  1
002050              until    WS-Pj  >  WS-E2.
002060     perform  cc010-Scan-Row-I  thru  cc010-Exit
002070              varying  WS-I  from  WS-S1  by  1
002080              until    WS-I  >  WS-E1.
002090 cc000-Exit.
002100     exit.
002110*
002120 dd000-Clear-Prev-Row.
002130     move     zero  to  WS-Prev-Row (WS-Pj).
002140 dd000-Exit.
002150     exit.
002160*
002170 cc010-Scan-Row-I.
002180     perform  cc020-Scan-Col-J  thru  cc020-Exit
002190              varying  WS-J  from  WS-S2  by  1
002200              until    WS-J  >  WS-E2.
002210     move     WS-Curr-Row-Tab  to  WS-Prev-Row-Tab.
002220 cc010-Exit.
002230     exit.
002240*
002250 cc020-Scan-Col-J.
002260     if       BG090-Name-1 (WS-I:1)  not =  BG090-Name-2 (WS-J:1)
002270              move  zero  to  WS-Curr-Row (WS-J)
002280              go to  cc020-Exit.
002290     if       WS-J  =  WS-S2
002300              move  1  to  WS-Curr-Row (WS-J)
002310     else
002320              compute  WS-Curr-Row (WS-J) =
002330                       WS-Prev-Row (WS-J - 1) + 1.
002340     if       WS-Curr-Row (WS-J)  >  WS-Best-Len
002350              move  WS-Curr-Row (WS-J)  to  WS-Best-Len
002360              move  WS-I  to  WS-Best-I
002370              move  WS-J  to  WS-Best-J.
002380 cc020-Exit.
002390     exit.
002400*
002410 zz999-Main-Exit.
002420     exit     program.
002430******    ************
